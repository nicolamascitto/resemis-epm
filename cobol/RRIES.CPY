000100      ******************************************************************
000200      *    R E S E M I S   E P M  -  R I E S G O   D E L   P L A N     *
000300      ******************************************************************
000400      *   COPYBOOK    : RRIES                                          *
000500      *   ARCHIVO     : RISKRPT (5 REGISTROS FIJOS, UNO POR RIESGO)    *
000600      *   DESCRIPCION : RADAR DE RIESGOS DEL PLAN QUINQUENAL  -  NIVEL *
000700      *               : DE SEVERIDAD Y VALOR DE LA SENAL DISPARADORA   *
000800      ******************************************************************
000900       01  REG-RRIES.
001000           05  RRI-NOMBRE-RIESGO           PIC X(30).
001100           05  RRI-NIVEL                   PIC X(08).
001200               88  RRI-NIVEL-BAJO                   VALUE 'LOW     '.
001300               88  RRI-NIVEL-MEDIO                   VALUE 'MEDIUM  '.
001400               88  RRI-NIVEL-ALTO                    VALUE 'HIGH    '.
001500               88  RRI-NIVEL-CRITICO                 VALUE 'CRITICAL'.
001600           05  RRI-VALOR-SENAL             PIC S9(13)V99.
001700           05  FILLER                      PIC X(25).
