000100      ******************************************************************
000200      * FECHA       : 10/02/1989                                       *
000300      * PROGRAMADOR : J. SALAZAR (JSAL)                                *
000400      * APLICACION  : PLANEACION FINANCIERA RESEMIS                    *
000500      * PROGRAMA    : REPLAN1                                          *
000600      * TIPO        : BATCH                                            *
000700      * DESCRIPCION : CORRIDA ANUAL DEL PLAN QUINQUENAL DE RESEMIS.    *
000800      *             : LEE LOS SUPUESTOS, VALIDA EL MAZO, CORRE EL      *
000900      *             : MOTOR BASE, IMPRIME EL REPORTE ANUAL, EVALUA LOS *
001000      *             : RIESGOS Y CORRE EL BARRIDO DE SENSIBILIDAD       *
001100      * ARCHIVOS    : SCALARS=E,SEGYEARS=E,YEARGLOB=E,OPEXLINE=E       *
001200      *             : CAPXLINE=E,BOMLINE=E,SHOCKCSE=E,ANNLRPT=S        *
001300      *             : RESULTS=S,VARRPT=S,RISKRPT=S                     *
001400      * ACCION (ES) : C=CALCULA                                        *
001500      * INSTALADO   : 15/02/1989                                       *
001600      * BPM/RATIONAL: 241190                                           *
001700      * NOMBRE      : CORRIDA ANUAL PLAN QUINQUENAL RESEMIS             *
001800      ******************************************************************
001900      *                   B I T A C O R A   D E   C A M B I O S        *
002000      ******************************************************************
002100      * 10/02/1989 JSAL 241190  VERSION INICIAL, CARGA Y MOTOR BASE    *
002200      * 15/02/1989 JSAL 241190  SE AGREGA IMPRESION DEL REPORTE ANUAL  *
002300      * 21/02/1989 CROD 241190  SE AGREGA VALIDACION DE SUPUESTOS      *
002400      * 01/03/1989 CROD 241190  SE AGREGA RADAR DE RIESGOS K1-K5       *
002500      * 08/03/1989 JSAL 241190  SE AGREGA BARRIDO DE SENSIBILIDAD      *
002600      * 08/03/1989 JSAL 241190  SE AGREGA RECONCILIACION DE VARIANZA   *
002700      * 05/06/1991 JSAL 245310  AJUSTE POR ACTIVACION RECURSIVA SOCIOS *
002800      * 18/11/1994 LMTZ 248802  SE CORRIGE TOTALIZADO DE REPORTE ANUAL *
002900      * 30/12/1998 LMTZ 251009  REVISION FIN DE SIGLO - SIN IMPACTO,   *
003000      *                         EL PLAN SOLO MANEJA ANO 1 A 5, NO      *
003100      *                         FECHAS DE CALENDARIO DE 2 DIGITOS      *
003200      * 12/07/2001 ROBG 253114  SE AJUSTA TOPE DE CONTINGENCIA X ANO   *
003300      * 22/03/2006 ROBG 256631  SE AGREGA BLOQUE DE RIESGO AL REPORTE  *
003400      * 09/05/2008 ROBG 258820  SE AMPLIA VARRPT A INGRESO/COSTO/      *
003500      *                         GASTO/EBITDA/CAJA POR CADA UNO DE LOS  *
003600      *                         5 ANOS, ANTES SOLO RECONCILIABA EL     *
003700      *                         ANO 5; EL RENGLON DE VALOR DE EMPRESA  *
003800      *                         AHORA SE MARCA CON ANO = 0             *
003900      * 14/09/2011 ROBG 261920  SE AGREGA BLOQUE DE SENSIBILIDAD       *
004000      ******************************************************************
004100       IDENTIFICATION DIVISION.
004200       PROGRAM-ID. REPLAN1.
004300       AUTHOR. J SALAZAR.
004400       INSTALLATION. RESEMIS - DEPARTAMENTO DE PLANEACION FINANCIERA.
004500       DATE-WRITTEN. 10/02/1989.
004600       DATE-COMPILED. 14/09/2011.
004700       SECURITY.  CONFIDENCIAL - USO INTERNO DE PLANEACION FINANCIERA.
004800      *----------------------------------------------------------------*
004900       ENVIRONMENT DIVISION.
005000       CONFIGURATION SECTION.
005100       SPECIAL-NAMES.
005200           C01 IS TOP-OF-FORM.
005300       INPUT-OUTPUT SECTION.
005400       FILE-CONTROL.
005500      ******************************************************************
005600      *              A R C H I V O S   D E   E N T R A D A             *
005700      ******************************************************************
005800           SELECT SCALARS  ASSIGN   TO SCALARS
005900                  ORGANIZATION      IS SEQUENTIAL
006000                  FILE STATUS       IS FS-SCALARS.
006100           SELECT SEGYEARS ASSIGN   TO SEGYEARS
006200                  ORGANIZATION      IS SEQUENTIAL
006300                  FILE STATUS       IS FS-SEGYEARS.
006400           SELECT YEARGLOB ASSIGN   TO YEARGLOB
006500                  ORGANIZATION      IS SEQUENTIAL
006600                  FILE STATUS       IS FS-YEARGLOB.
006700           SELECT OPEXLINE ASSIGN   TO OPEXLINE
006800                  ORGANIZATION      IS SEQUENTIAL
006900                  FILE STATUS       IS FS-OPEXLINE.
007000           SELECT CAPXLINE ASSIGN   TO CAPXLINE
007100                  ORGANIZATION      IS SEQUENTIAL
007200                  FILE STATUS       IS FS-CAPXLINE.
007300           SELECT BOMLINE  ASSIGN   TO BOMLINE
007400                  ORGANIZATION      IS SEQUENTIAL
007500                  FILE STATUS       IS FS-BOMLINE.
007600           SELECT SHOCKCSE ASSIGN   TO SHOCKCSE
007700                  ORGANIZATION      IS SEQUENTIAL
007800                  FILE STATUS       IS FS-SHOCKCSE.
007900      ******************************************************************
008000      *              A R C H I V O S   D E   S A L I D A               *
008100      ******************************************************************
008200           SELECT ANNLRPT  ASSIGN   TO ANNLRPT
008300                  ORGANIZATION      IS SEQUENTIAL
008400                  FILE STATUS       IS FS-ANNLRPT.
008500           SELECT RESULTS  ASSIGN   TO RESULTS
008600                  ORGANIZATION      IS SEQUENTIAL
008700                  FILE STATUS       IS FS-RESULTS.
008800           SELECT VARRPT   ASSIGN   TO VARRPT
008900                  ORGANIZATION      IS SEQUENTIAL
009000                  FILE STATUS       IS FS-VARRPT.
009100           SELECT RISKRPT  ASSIGN   TO RISKRPT
009200                  ORGANIZATION      IS SEQUENTIAL
009300                  FILE STATUS       IS FS-RISKRPT.
009400      *----------------------------------------------------------------*
009500       DATA DIVISION.
009600       FILE SECTION.
009700      ******************************************************************
009800      *               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
009900      ******************************************************************
010000      *   PARAMETROS ESCALARES DEL PLAN
010100       FD SCALARS.
010200          COPY RPARAM.
010300      *   SUPUESTOS POR SEGMENTO Y ANO
010400       FD SEGYEARS.
010500          COPY RSEGAN.
010600      *   GLOBALES POR ANO
010700       FD YEARGLOB.
010800          COPY RANIOG.
010900      *   RENGLONES DE GASTO FIJO DE OPERACION
011000       FD OPEXLINE.
011100          COPY ROPEXL.
011200      *   RENGLONES DE CAPEX POR CLASE DE ACTIVO Y ANO
011300       FD CAPXLINE.
011400          COPY RCAPXL.
011500      *   RENGLONES DE LA FORMULA (BOM)
011600       FD BOMLINE.
011700          COPY RBOML.
011800      *   CASOS DE CHOQUE PARA EL BARRIDO DE SENSIBILIDAD
011900       FD SHOCKCSE.
012000          COPY RCHOQ.
012100      *   REPORTE ANUAL IMPRESO, 132 COLUMNAS
012200       FD ANNLRPT.
012300       01  REG-ANNLRPT                 PIC X(132).
012400      *   RESULTADOS ANUALES Y DE VALORACION (DOS TIPOS DE REGISTRO)
012500       FD RESULTS.
012600          COPY RRESA.
012700          COPY RRESV.
012800      *   RECONCILIACION DE VARIANZA VS BASE
012900       FD VARRPT.
013000          COPY RVARZ.
013100      *   RADAR DE RIESGOS
013200       FD RISKRPT.
013300          COPY RRIES.
013400       WORKING-STORAGE SECTION.
013500      ******************************************************************
013600      *    AREA DE ENLACE CON EL MOTOR REPMOT1, MISMO LAYOUT QUE LA    *
013700      *    LINKAGE SECTION DE REPMOT1 (COPYBOOK RMOTLK COMPARTIDO)     *
013800      ******************************************************************
013900           COPY RMOTLK.
014000      ******************************************************************
014100      *    CAMPOS SUELTOS DE TRAZA DE LA CORRIDA (FECHA/HORA DEL       *
014200      *    SISTEMA Y CONTADOR DE PAGINA DEL REPORTE ANUAL), DECLARADOS *
014300      *    A NIVEL 77 IGUAL QUE LOS DEMAS PROGRAMAS DE DESARROLLO      *
014400      ******************************************************************
014500       77  WKS-FECHA-CORRIDA          PIC X(10) VALUE SPACES.
014600       77  WKS-HORA-CORRIDA           PIC X(08) VALUE SPACES.
014700       77  WKS-CONTADOR-PAGINA        PIC 9(03) COMP VALUE ZERO.
014800      ******************************************************************
014900      *              RECURSOS RUTINAS DE FILE STATUS                   *
015000      ******************************************************************
015100       01  WKS-FS-STATUS.
015200           02  FS-SCALARS            PIC X(02) VALUE SPACES.
015300           02  FS-SEGYEARS           PIC X(02) VALUE SPACES.
015400           02  FS-YEARGLOB           PIC X(02) VALUE SPACES.
015500           02  FS-OPEXLINE           PIC X(02) VALUE SPACES.
015600           02  FS-CAPXLINE           PIC X(02) VALUE SPACES.
015700           02  FS-BOMLINE            PIC X(02) VALUE SPACES.
015800           02  FS-SHOCKCSE           PIC X(02) VALUE SPACES.
015900           02  FS-ANNLRPT            PIC X(02) VALUE SPACES.
016000           02  FS-RESULTS            PIC X(02) VALUE SPACES.
016100           02  FS-VARRPT             PIC X(02) VALUE SPACES.
016200           02  FS-RISKRPT            PIC X(02) VALUE SPACES.
016300           02  FILLER                PIC X(10).
016400      *------------------------------------------------------------*
016500      *    VISTA EN TABLA DE LOS 11 STATUS, PARA BARRIDO AL CIERRE  *
016600      *------------------------------------------------------------*
016700       01  WKS-FS-STATUS-R REDEFINES WKS-FS-STATUS.
016800           02  WKS-FS-TABLA OCCURS 11 TIMES INDEXED BY WKS-IX-FS
016900                             PIC X(02).
017000      ******************************************************************
017100      *              BANDERAS DE FIN DE ARCHIVO                        *
017200      ******************************************************************
017300       01  WKS-FLAGS.
017400           02  WKS-FIN-SEGYEARS       PIC 9(01) VALUE ZEROES.
017500               88  FIN-SEGYEARS                  VALUE 1.
017600           02  WKS-FIN-YEARGLOB       PIC 9(01) VALUE ZEROES.
017700               88  FIN-YEARGLOB                  VALUE 1.
017800           02  WKS-FIN-OPEXLINE       PIC 9(01) VALUE ZEROES.
017900               88  FIN-OPEXLINE                  VALUE 1.
018000           02  WKS-FIN-CAPXLINE       PIC 9(01) VALUE ZEROES.
018100               88  FIN-CAPXLINE                  VALUE 1.
018200           02  WKS-FIN-BOMLINE        PIC 9(01) VALUE ZEROES.
018300               88  FIN-BOMLINE                   VALUE 1.
018400           02  WKS-FIN-SHOCKCSE       PIC 9(01) VALUE ZEROES.
018500               88  FIN-SHOCKCSE                  VALUE 1.
018600           02  WKS-HAY-ERRORES        PIC 9(01) VALUE ZEROES.
018700               88  HAY-ERRORES-VALIDACION        VALUE 1.
018800           02  FILLER                 PIC X(10).
018900      ******************************************************************
019000      *    MAPEO DE CODIGO DE SEGMENTO A INDICE DE TABLA (1/2/3) Y     *
019100      *    DE CODIGO DE CLASE DE ACTIVO A INDICE DE TABLA (1-4)        *
019200      ******************************************************************
019300       77  WKS-INDICE-SEGMENTO        PIC 9(01) VALUE ZEROES.
019400       77  WKS-INDICE-CLASE           PIC 9(01) VALUE ZEROES.
019500       01  WKS-INDICES-VALIDA.
019600           02  WKS-ANIO-VALIDA        PIC 9(01) COMP VALUE ZERO.
019700           02  WKS-IX-SEG-VALIDA      PIC 9(01) COMP VALUE ZERO.
019800           02  WKS-IX-CLASE-VALIDA    PIC 9(01) COMP VALUE ZERO.
019900           02  FILLER                 PIC X(08).
020000      ******************************************************************
020100      *              CONTADORES DE REGISTROS LEIDOS (REGLA V1)         *
020200      ******************************************************************
020300       01  WKS-CONTADORES.
020400           02  WKS-CUENTA-SEGYEARS    PIC 9(04) COMP VALUE ZEROES.
020500           02  WKS-CUENTA-YEARGLOB    PIC 9(04) COMP VALUE ZEROES.
020600           02  WKS-CUENTA-CAPXLINE    PIC 9(04) COMP VALUE ZEROES.
020700           02  WKS-CUENTA-BOMLINE     PIC 9(04) COMP VALUE ZEROES.
020800           02  WKS-CUENTA-CASOS       PIC 9(04) COMP VALUE ZEROES.
020900           02  WKS-CUENTA-ESCRITOS    PIC 9(06) COMP VALUE ZEROES.
021000           02  WKS-CUENTA-ERRORES     PIC 9(04) COMP VALUE ZEROES.
021100           02  FILLER                 PIC X(10).
021200      ******************************************************************
021300      *    TABLA DE CASOS DE CHOQUE (HASTA 20), PARA EL BARRIDO DE     *
021400      *    SENSIBILIDAD.  SE GUARDA UNA COPIA LOCAL DE CADA CASO       *
021500      ******************************************************************
021600       01  WKS-TABLA-CASOS.
021700           02  WKS-CASO OCCURS 20 TIMES INDEXED BY WKS-IX-CASO.
021800               04  WKS-CS-ID-CASO          PIC X(12).
021900               04  WKS-CS-FACTOR-VOLUMEN   PIC S9V9(4).
022000               04  WKS-CS-FACTOR-PRECIO    PIC S9V9(4).
022100               04  WKS-CS-FACTOR-COSTO     PIC S9V9(4).
022200               04  WKS-CS-FACTOR-GASTO     PIC S9V9(4).
022300               04  WKS-CS-FACTOR-CAPEX     PIC S9V9(4).
022400               04  FILLER                  PIC X(04).
022500      ******************************************************************
022600      *    COPIA BASE DE LOS SUPUESTOS, CARGADA UNA SOLA VEZ Y         *
022700      *    REUTILIZADA PARA RECONSTRUIR CADA CASO DE CHOQUE            *
022800      ******************************************************************
022900       01  WKS-BASE-SEGMENTOS.
023000           02  WKS-BS-SEG OCCURS 3 TIMES.
023100               04  WKS-BS-ANO OCCURS 5 TIMES.
023200                   06  WKS-BS-CLIENTES        PIC S9(07)V9(02).
023300                   06  WKS-BS-PRECIO-BASE     PIC S9(05)V9(04).
023400                   06  WKS-BS-PREMIO-PRECIO   PIC S9(05)V9(04).
023500                   06  WKS-BS-CUOTA-ANUAL     PIC S9(09)V99.
023600                   06  FILLER                 PIC X(04).
023700       01  WKS-BASE-GASTO-FIJO.
023800           02  WKS-BG-ANO OCCURS 5 TIMES       PIC S9(11)V99.
023900           02  FILLER                      PIC X(04).
024000       01  WKS-BASE-CAPEX.
024100           02  WKS-BC-CLASE OCCURS 4 TIMES.
024200               04  WKS-BC-ANO OCCURS 5 TIMES   PIC S9(11)V99.
024300           02  FILLER                      PIC X(04).
024400       01  WKS-ACUMULA-BOM.
024500           02  WKS-AB-SUMA-PCT-RAW        PIC S9(05)V9(04) VALUE ZERO.
024600           02  WKS-AB-COSTO-AVICOLA       PIC S9(05)V9(04) VALUE ZERO.
024700           02  WKS-AB-COSTO-CAMA          PIC S9(05)V9(04) VALUE ZERO.
024800           02  FILLER                     PIC X(04).
024900       01  WKS-BASE-BOM.
025000           02  WKS-BB-RAW-TOTAL           PIC S9(05)V9(04).
025100           02  WKS-BB-INDUSTRIAL-TOTAL    PIC S9(05)V9(04).
025200           02  WKS-BB-CHITOSAN-COSTO      PIC S9(05)V9(04).
025300           02  FILLER                     PIC X(04).
025400      ******************************************************************
025500      *    RESULTADO BASE (SIN CHOQUE) RETENIDO PARA COMPARAR CONTRA   *
025600      *    CADA CASO DE SENSIBILIDAD Y PARA LA RECONCILIACION (U4)     *
025700      ******************************************************************
025800       01  WKS-RESULTADO-BASE.
025900           02  WKS-RB-ANIO OCCURS 5 TIMES.
026000               04  WKS-RB-INGRESO-TOTAL    PIC S9(13)V99.
026100               04  WKS-RB-COSTO-VENTAS     PIC S9(13)V99.
026200               04  WKS-RB-GASTO-OPER       PIC S9(13)V99.
026300               04  WKS-RB-EBITDA           PIC S9(13)V99.
026400               04  WKS-RB-CAJA-FINAL       PIC S9(13)V99.
026500           02  WKS-RB-VALOR-EMPRESA        PIC S9(13)V99.
026600           02  WKS-RB-INGRESO-TOTAL-5A     PIC S9(13)V99 VALUE ZERO.
026700           02  FILLER                      PIC X(04).
026800      ******************************************************************
026900      *    RESULTADO DEL RIESGO (REGLAS K1-K5) Y VARIABLES DE APOYO    *
027000      ******************************************************************
027100       01  WKS-RIESGOS.
027200           02  WKS-CAJA-MINIMA             PIC S9(13)V99 VALUE ZEROES.
027300           02  WKS-INGRESO-ACUM-DIRECTO    PIC S9(13)V99 VALUE ZEROES.
027400           02  WKS-INGRESO-ACUM-SOCIO      PIC S9(13)V99 VALUE ZEROES.
027500           02  WKS-INGRESO-ACUM-CAMA       PIC S9(13)V99 VALUE ZEROES.
027600           02  WKS-INGRESO-ACUM-TOTAL      PIC S9(13)V99 VALUE ZEROES.
027700           02  WKS-PARTICIPA-MAYOR         PIC S9(03)V9(04) VALUE ZERO.
027800           02  WKS-PARTICIPA-TEMP          PIC S9(03)V9(04) VALUE ZERO.
027900           02  WKS-CICLO-CONVERSION        PIC S9(05) VALUE ZEROES.
028000           02  WKS-DSO-PONDERADO           PIC S9(05)V9(04) VALUE ZERO.
028100           02  WKS-MARGEN-EBITDA-SALIDA    PIC S9(03)V9(04) VALUE ZERO.
028200           02  WKS-TASA-DESCUENTO-EFEC     PIC SV9(6) VALUE ZERO.
028300           02  WKS-INDICE-RIESGO           PIC 9(01) COMP VALUE ZERO.
028400           02  FILLER                      PIC X(10).
028500      ******************************************************************
028600      *    DELTAS DEL CASO DE CHOQUE CONTRA LA CORRIDA BASE (U3)       *
028700      ******************************************************************
028800       01  WKS-DELTAS-CASO.
028900           02  WKS-DELTA-VALOR-EMPRESA     PIC S9(13)V99.
029000           02  WKS-DELTA-CAJA-FINAL        PIC S9(13)V99.
029100           02  WKS-DELTA-EBITDA            PIC S9(13)V99.
029200           02  WKS-DELTA-INGRESO-TOTAL     PIC S9(13)V99.
029300           02  FILLER                      PIC X(04).
029400       01  WKS-VARIANZA-CALC.
029500           02  WKS-VZ-NOMBRE               PIC X(12).
029600           02  WKS-VZ-ANIO                 PIC 9(01).
029700           02  WKS-VZ-BASE                 PIC S9(13)V99.
029800           02  WKS-VZ-CANDIDATO            PIC S9(13)V99.
029900           02  WKS-VZ-BASE-ABS             PIC S9(13)V99.
030000           02  WKS-VZ-RESULTADO            PIC S9(05)V9(06).
030100           02  FILLER                      PIC X(04).
030200       01  WKS-CONTROL-SENSIBILIDAD.
030300           02  WKS-NUM-CASO-ACTUAL         PIC 9(02) COMP VALUE ZERO.
030400           02  WKS-TOTAL-INGRESO-BASE      PIC S9(13)V99 VALUE ZERO.
030500           02  WKS-TOTAL-INGRESO-CASO      PIC S9(13)V99 VALUE ZERO.
030600           02  FILLER                      PIC X(04).
030700       01  WKS-TOTALES-REPORTE.
030800           02  WKS-TOTAL-INGRESO           PIC S9(13)V99 VALUE ZERO.
030900           02  WKS-TOTAL-COSTO             PIC S9(13)V99 VALUE ZERO.
031000           02  WKS-TOTAL-UTILIDAD          PIC S9(13)V99 VALUE ZERO.
031100           02  WKS-TOTAL-GASTO             PIC S9(13)V99 VALUE ZERO.
031200           02  WKS-TOTAL-EBITDA            PIC S9(13)V99 VALUE ZERO.
031300           02  WKS-TOTAL-DEPRECIA          PIC S9(13)V99 VALUE ZERO.
031400           02  WKS-TOTAL-IMPUESTO          PIC S9(13)V99 VALUE ZERO.
031500           02  WKS-TOTAL-DELTA-CT          PIC S9(13)V99 VALUE ZERO.
031600           02  WKS-TOTAL-CAPEX             PIC S9(13)V99 VALUE ZERO.
031700           02  WKS-TOTAL-FCF               PIC S9(13)V99 VALUE ZERO.
031800           02  FILLER                      PIC X(08).
031900      *------------------------------------------------------------*
032000      *    VISTA EN TABLA DE LOS 10 ACUMULADORES, PARA REINICIO     *
032100      *------------------------------------------------------------*
032200       01  WKS-TOTALES-REPORTE-R REDEFINES WKS-TOTALES-REPORTE.
032300           02  WKS-TR-ACUM OCCURS 10 TIMES INDEXED BY WKS-IX-TR
032400                             PIC S9(13)V99.
032500      ******************************************************************
032600      *    CODIGO DE SEGMENTO VISTO COMO ALFABETICO, PARA MENSAJES     *
032700      ******************************************************************
032800       01  WKS-RENGLON-REPORTE         PIC X(132) VALUE SPACES.
032900       01  WKS-RENGLON-REPORTE-R REDEFINES WKS-RENGLON-REPORTE.
033000           02  WKS-RR-PRIMERA-MITAD    PIC X(66).
033100           02  WKS-RR-SEGUNDA-MITAD    PIC X(66).
033200      ******************************************************************
033300      *              LINEAS DE REPORTE (132 COLUMNAS)                  *
033400      *    TODAS LAS LINEAS SE ARMAN EN ESTAS AREAS DE WORKING-STORAGE *
033500      *    Y SE ESCRIBEN CON WRITE REG-ANNLRPT FROM <AREA>, AL ESTILO  *
033600      *    CLASICO DE REPORTE IMPRESO CON RENGLON DE 01-LEVEL POR      *
033700      *    TIPO DE LINEA.  LOS TRES ENCABEZADOS SE IMPRIMEN UNA VEZ    *
033800      *    POR CORRIDA (2500-IMPRIME-REPORTE); LA LINEA DE DETALLE SE  *
033900      *    REPITE CINCO VECES (UNA POR ANO); LAS DEMAS SON UNICAS.     *
034000      ******************************************************************
034100      *    ENCABEZADO 1 - TITULO DEL REPORTE, CENTRADO EN LA PAGINA
034200       01  WKS-ENCABEZADO-1.
034300           02  FILLER          PIC X(40) VALUE SPACES.
034400           02  FILLER          PIC X(30) VALUE
034500                                'RESEMIS EPM - PLAN ANUAL'.
034600           02  FILLER          PIC X(62) VALUE SPACES.
034700      *    ENCABEZADO 2 - IDENTIFICA SI ES LA CORRIDA BASE O UN CASO
034800       01  WKS-ENCABEZADO-2.
034900           02  FILLER          PIC X(10) VALUE 'CASO: '.
035000           02  WKS-ENC-CASO    PIC X(12) VALUE SPACES.
035100           02  FILLER          PIC X(110) VALUE SPACES.
035200      *    ENCABEZADO 3 - TITULOS DE COLUMNA DE LA TABLA ANUAL
035300       01  WKS-ENCABEZADO-3.
035400           02  FILLER          PIC X(06) VALUE ' ANO'.
035500           02  FILLER          PIC X(14) VALUE 'INGRESO'.
035600           02  FILLER          PIC X(14) VALUE 'COSTO VTAS'.
035700           02  FILLER          PIC X(14) VALUE 'UTIL BRUTA'.
035800           02  FILLER          PIC X(14) VALUE 'GASTO OPER'.
035900           02  FILLER          PIC X(14) VALUE 'EBITDA'.
036000           02  FILLER          PIC X(14) VALUE 'DEPRECIA'.
036100           02  FILLER          PIC X(14) VALUE 'IMPUESTOS'.
036200           02  FILLER          PIC X(14) VALUE 'DELTA CT'.
036300           02  FILLER          PIC X(24) VALUE SPACES.
036400      *    LINEA DE DETALLE - UNA POR ANO, MASCARA CON SIGNO FLOTANTE
036500       01  WKS-LINEA-DETALLE.
036600           02  WKS-LD-ANIO       PIC Z9.
036700           02  FILLER            PIC X(04) VALUE SPACES.
036800           02  WKS-LD-INGRESO    PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
036900           02  WKS-LD-COSTO      PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
037000           02  WKS-LD-UTILIDAD   PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
037100           02  WKS-LD-GASTO      PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
037200           02  WKS-LD-EBITDA     PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
037300           02  WKS-LD-DEPRECIA   PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
037400           02  WKS-LD-IMPUESTO   PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
037500           02  WKS-LD-DELTA-CT   PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
037600           02  WKS-LD-CAPEX      PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
037700           02  WKS-LD-FCF        PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
037800           02  WKS-LD-CAJA       PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
037900      *    LINEA DE TOTAL - SUMA DE LOS CINCO ANOS, AL PIE DE LA TABLA
038000       01  WKS-LINEA-TOTAL.
038100           02  FILLER            PIC X(06) VALUE 'TOTAL '.
038200           02  WKS-LT-INGRESO    PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
038300           02  WKS-LT-COSTO      PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
038400           02  WKS-LT-UTILIDAD   PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
038500           02  WKS-LT-GASTO      PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
038600           02  WKS-LT-EBITDA     PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
038700           02  WKS-LT-DEPRECIA   PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
038800           02  WKS-LT-IMPUESTO   PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
038900           02  WKS-LT-DELTA-CT   PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
039000           02  WKS-LT-CAPEX      PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
039100           02  WKS-LT-FCF        PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
039200           02  WKS-LT-CAJA       PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
039300      *    LINEA DE VALORACION - BLOQUE DCF AL PIE DEL REPORTE ANUAL
039400       01  WKS-LINEA-VALORACION.
039500           02  FILLER            PIC X(18) VALUE SPACES.
039600           02  FILLER            PIC X(14) VALUE 'VP FLUJOS '.
039700           02  WKS-LV-VP-FLUJOS  PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
039800           02  FILLER            PIC X(14) VALUE 'VALOR TERM '.
039900           02  WKS-LV-VALOR-TERM PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
040000           02  FILLER            PIC X(14) VALUE 'VP TERM '.
040100           02  WKS-LV-VP-TERM    PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
040200           02  FILLER            PIC X(14) VALUE 'VALOR EMPRESA '.
040300           02  WKS-LV-VALOR-EMP  PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
040400      *    LINEA DE RIESGO - UNA POR CADA REGLA K1-K5 DEL RADAR
040500       01  WKS-LINEA-RIESGO.
040600           02  WKS-LR-NOMBRE     PIC X(30).
040700           02  FILLER            PIC X(02) VALUE SPACES.
040800           02  WKS-LR-NIVEL      PIC X(08).
040900           02  FILLER            PIC X(02) VALUE SPACES.
041000           02  WKS-LR-SENAL      PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
041100      *    LINEA DE SENSIBILIDAD - UN RESUMEN POR CASO DE CHOQUE
041200       01  WKS-LINEA-SENSIBILIDAD.
041300           02  WKS-LS-CASO       PIC X(12).
041400           02  FILLER            PIC X(02) VALUE SPACES.
041500           02  WKS-LS-D-EMPRESA  PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
041600           02  WKS-LS-D-CAJA     PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
041700           02  WKS-LS-D-EBITDA   PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
041800           02  WKS-LS-D-INGRESO  PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
041900      ******************************************************************
042000       LINKAGE SECTION.
042100      ******************************************************************
042200       PROCEDURE DIVISION.
042300      ******************************************************************
042400      *               S E C C I O N    P R I N C I P A L
042500      *------------------------------------------------------------*
042600      *    ORQUESTA TODA LA CORRIDA DEL PLAN QUINQUENAL: ABRE LOS   *
042700      *    11 ARCHIVOS, CARGA Y VALIDA LOS SUPUESTOS, Y SOLO SI LA  *
042800      *    VALIDACION PASO LIMPIA SIGUE CON LA CORRIDA BASE DEL     *
042900      *    MOTOR, EL REPORTE ANUAL, EL RADAR DE RIESGOS Y EL        *
043000      *    BARRIDO DE SENSIBILIDAD.  SI HUBO ERRORES DE VALIDACION  *
043100      *    (REGLAS V1-V5) LA CORRIDA SE CORTA EN 9000 SIN TOCAR EL   *
043200      *    MOTOR NI LOS ARCHIVOS DE RESULTADO.  AL FINAL SIEMPRE SE *
043300      *    CIERRAN LOS ARCHIVOS Y SE IMPRIME EL RESUMEN DE CORRIDA  *
043400      ******************************************************************
043500       000-MAIN SECTION.
043600      *    U1.1/U1.2 - ABRE ARCHIVOS Y CARGA LOS SUPUESTOS A LA LIGA
043700           PERFORM 1000-APERTURA-ARCHIVOS
043800              THRU 1000-APERTURA-ARCHIVOS-E
043900
044000           PERFORM 1500-CARGA-SUPUESTOS
044100              THRU 1500-CARGA-SUPUESTOS-E
044200
044300      *    U2 - VALIDACION DE SUPUESTOS (REGLAS V1 A V5)
044400           PERFORM 1700-VALIDA-SUPUESTOS
044500              THRU 1700-VALIDA-SUPUESTOS-E
044600
044700      *    SI HUBO ERRORES, SE CORTA LA CORRIDA SIN CORRER EL MOTOR
044800           IF HAY-ERRORES-VALIDACION
044900              PERFORM 9000-TERMINA-CON-ERRORES
045000                 THRU 9000-TERMINA-CON-ERRORES-E
045100           ELSE
045200      *       B1.2/V5 - CARGA Y ACUMULA LA FORMULA DE COSTO (BOM)
045300              PERFORM 1600-CARGA-BOM
045400                 THRU 1600-CARGA-BOM-E
045500
045600      *       U1.3 - GUARDA UNA FOTO DE LOS SUPUESTOS BASE (PARA U4)
045700              PERFORM 1800-GUARDA-BASE-SUPUESTOS
045800                 THRU 1800-GUARDA-BASE-SUPUESTOS-E
045900
046000      *       U1 - CORRE EL MOTOR (REPMOT1) CON LOS SUPUESTOS BASE
046100              PERFORM 2000-CORRE-MOTOR-BASE
046200                 THRU 2000-CORRE-MOTOR-BASE-E
046300
046400      *       U5 - IMPRIME EL REPORTE ANUAL DE LA CORRIDA BASE
046500              PERFORM 2500-IMPRIME-REPORTE
046600                 THRU 2500-IMPRIME-REPORTE-E
046700
046800      *       ESCRIBE LOS REGISTROS DE RESULTADO (O1/O2) AL ARCHIVO
046900              PERFORM 2600-ESCRIBE-RESULTS
047000                 THRU 2600-ESCRIBE-RESULTS-E
047100
047200      *       RADAR DE RIESGOS (REGLAS K1-K5) SOBRE LA CORRIDA BASE
047300              PERFORM 3500-EVALUA-RIESGOS
047400                 THRU 3500-EVALUA-RIESGOS-E
047500
047600      *       U3/U4 - BARRIDO DE SENSIBILIDAD Y RECONCILIACION
047700              PERFORM 2900-CORRE-SENSIBILIDAD
047800                 THRU 2900-CORRE-SENSIBILIDAD-E
047900           END-IF
048000
048100      *    SE CIERRAN LOS ARCHIVOS SE HAYA CORRIDO O NO EL MOTOR
048200           PERFORM 9900-CIERRA-ARCHIVOS
048300              THRU 9900-CIERRA-ARCHIVOS-E
048400
048500      *    RESUMEN DE ESTADISTICAS DE LA CORRIDA, AL CONSOLE
048600           PERFORM 9990-ESTADISTICAS
048700              THRU 9990-ESTADISTICAS-E
048800
048900           STOP RUN.
049000       000-MAIN-E. EXIT.
049100      ******************************************************************
049200      *    ABRE TODOS LOS ARCHIVOS DE ENTRADA Y DE SALIDA               *
049300      *------------------------------------------------------------*
049400      *    LOS 7 ARCHIVOS DE ENTRADA (SCALARS, SEGYEARS, YEARGLOB,  *
049500      *    OPEXLINE, CAPXLINE, BOMLINE Y SHOCKCSE) SE ABREN COMO    *
049600      *    INPUT Y LOS 4 DE SALIDA (ANNLRPT, RESULTS, VARRPT Y      *
049700      *    RISKRPT) COMO OUTPUT.  SE TOMA LA FECHA/HORA DEL SISTEMA *
049800      *    ANTES DE ABRIR NADA PARA QUE QUEDEN DISPONIBLES EN EL    *
049900      *    RESUMEN DE ESTADISTICAS AL FINAL DE LA CORRIDA (9990)    *
050000      ******************************************************************
050100       1000-APERTURA-ARCHIVOS SECTION.
050200      *    FECHA Y HORA DE ARRANQUE DE LA CORRIDA, PARA LA BITACORA
050300           ACCEPT WKS-FECHA-CORRIDA FROM DATE
050400           ACCEPT WKS-HORA-CORRIDA  FROM TIME
050500           OPEN INPUT  SCALARS  SEGYEARS YEARGLOB OPEXLINE
050600                       CAPXLINE BOMLINE  SHOCKCSE
050700           OPEN OUTPUT ANNLRPT  RESULTS  VARRPT   RISKRPT
050800
050900      *    SI CUALQUIERA DE LOS 11 STATUS NO QUEDO EN '00', SE AVISA
051000      *    Y SE MARCA LA CORRIDA COMO ERRONEA (NO SE SIGUE ADELANTE)
051100           IF FS-SCALARS  NOT = '00' OR FS-SEGYEARS NOT = '00' OR
051200              FS-YEARGLOB NOT = '00' OR FS-OPEXLINE NOT = '00' OR
051300              FS-CAPXLINE NOT = '00' OR FS-BOMLINE  NOT = '00' OR
051400              FS-SHOCKCSE NOT = '00' OR FS-ANNLRPT  NOT = '00' OR
051500              FS-RESULTS  NOT = '00' OR FS-VARRPT   NOT = '00' OR
051600              FS-RISKRPT  NOT = '00'
051700              DISPLAY 'REPLAN1 - ERROR EN APERTURA DE ARCHIVOS'
051800                 UPON CONSOLE
051900              MOVE 1 TO WKS-HAY-ERRORES
052000           END-IF.
052100       1000-APERTURA-ARCHIVOS-E. EXIT.
052200      ******************************************************************
052300      *    CARGA LOS PARAMETROS ESCALARES Y LOS SUPUESTOS POR SEGMENTO, *
052400      *    POR ANO Y DE GASTO FIJO Y CAPEX A LAS TABLAS DE LA LIGA      *
052500      *    (AREA LK-AREA-MOTOR DEL COPY RMOTLK) PARA QUE EL MOTOR       *
052600      *    REPMOT1 LOS RECIBA EN UNA SOLA INVOCACION POR CADA ANO.      *
052700      *    INICIALIZAMOS PRIMERO LAS TABLAS DE LA LIGA PORQUE ESTE      *
052800      *    PARRAFO SE VUELVE A CORRER EN CADA CASO DE SENSIBILIDAD      *
052900      *    (2900-CORRE-SENSIBILIDAD LO RESTAURA DESDE WKS-BASE- ANTES   *
053000      *    DE SACUDIR UNA VARIABLE), ASI QUE NO QUEREMOS ARRASTRAR      *
053100      *    BASURA DE LA CORRIDA BASE.  UNIDAD U1.1/U1.2 DE LA GUIA.     *
053200      ******************************************************************
053300       1500-CARGA-SUPUESTOS SECTION.
053400      *    LIMPIAMOS LAS CUATRO TABLAS DE SUPUESTOS ANTES DE LLENARLAS
053500           INITIALIZE LK-TABLA-SEGMENTOS LK-TABLA-GLOBALES
053600                      LK-TABLA-GASTO-FIJO LK-TABLA-CAPEX
053700
053800      *    EL ARCHIVO SCALARS TRAE UN SOLO REGISTRO CON LOS OCHO
053900      *    PARAMETROS ESCALARES DEL PLAN (COLCHON DE CAJA, CONSUMOS
054000      *    POR ANIMAL, DIAS DE CAPITAL DE TRABAJO Y TASAS FINANCIERAS)
054100           READ SCALARS
054200              AT END
054300                 DISPLAY 'REPLAN1 - SCALARS VACIO' UPON CONSOLE
054400                 MOVE 1 TO WKS-HAY-ERRORES
054500           END-READ
054600           MOVE RPM-COLCHON-CAJA      TO LK-COLCHON-CAJA
054700           MOVE RPM-ALIM-X-ANIMAL     TO LK-ALIM-X-ANIMAL
054800           MOVE RPM-CAMA-X-ANIMAL     TO LK-CAMA-X-ANIMAL
054900           MOVE RPM-DIAS-INVENTARIO   TO LK-DIAS-INVENTARIO
055000           MOVE RPM-DIAS-PROVEEDOR    TO LK-DIAS-PROVEEDOR
055100           MOVE RPM-TASA-IMPUESTO     TO LK-TASA-IMPUESTO
055200           MOVE RPM-TASA-DESCUENTO    TO LK-TASA-DESCUENTO
055300           MOVE RPM-CRECIM-TERMINAL   TO LK-CRECIM-TERMINAL
055400
055500      *    SUPUESTOS POR SEGMENTO Y ANO (DIRECTO / SOCIO / CAMA)
055600           PERFORM 1510-LEE-SEGYEARS THRU 1510-LEE-SEGYEARS-E
055700              UNTIL FIN-SEGYEARS
055800
055900      *    SUPUESTOS GLOBALES POR ANO (COSTO UNITARIO, CAPITALES)
056000           PERFORM 1520-LEE-YEARGLOB THRU 1520-LEE-YEARGLOB-E
056100              UNTIL FIN-YEARGLOB
056200
056300      *    GASTO FIJO DE OPERACION, SE ACUMULA POR ANO AL VUELO
056400           PERFORM 1530-LEE-OPEXLINE THRU 1530-LEE-OPEXLINE-E
056500              UNTIL FIN-OPEXLINE
056600
056700      *    CAPEX POR CLASE DE ACTIVO, TAMBIEN SE ACUMULA POR ANO
056800           PERFORM 1540-LEE-CAPXLINE THRU 1540-LEE-CAPXLINE-E
056900              UNTIL FIN-CAPXLINE.
057000       1500-CARGA-SUPUESTOS-E. EXIT.
057100
057200      ******************************************************************
057300      *    CADA RENGLON DE SEGYEARS TRAE UN SEGMENTO Y UN ANO.  EL      *
057400      *    INDICADOR DE SEGMENTO (88-LEVEL SOBRE RSG-TIPO-SEGMENTO)     *
057500      *    SE TRADUCE A UN SUBINDICE NUMERICO 1/2/3 PORQUE LA TABLA     *
057600      *    LK-SEG-ANIO ESTA INDEXADA POR NUMERO, NO POR LETRA.  UN      *
057700      *    TIPO DE SEGMENTO DESCONOCIDO (INDICE 0) SE IGNORA EN SILEN-  *
057800      *    CIO; 1700-VALIDA-SUPUESTOS ES QUIEN REPORTA ESE TIPO DE      *
057900      *    INCONSISTENCIA DE CATALOGO, NO ESTE PARRAFO DE CARGA.        *
058000      ******************************************************************
058100       1510-LEE-SEGYEARS SECTION.
058200           READ SEGYEARS
058300              AT END
058400                 MOVE 1 TO WKS-FIN-SEGYEARS
058500              NOT AT END
058600                 ADD 1 TO WKS-CUENTA-SEGYEARS
058700      *          TRADUCE EL CODIGO DE SEGMENTO A SUBINDICE 1/2/3
058800                 EVALUATE TRUE
058900                    WHEN RSG-ES-DIRECTO  MOVE 1 TO WKS-INDICE-SEGMENTO
059000                    WHEN RSG-ES-SOCIO    MOVE 2 TO WKS-INDICE-SEGMENTO
059100                    WHEN RSG-ES-CAMA     MOVE 3 TO WKS-INDICE-SEGMENTO
059200                    WHEN OTHER           MOVE 0 TO WKS-INDICE-SEGMENTO
059300                 END-EVALUATE
059400      *          SOLO SE GUARDA SI EL CATALOGO DE SEGMENTO ES VALIDO
059500                 IF WKS-INDICE-SEGMENTO NOT = 0
059600                    MOVE RSG-CLIENTES        TO
059700                       LK-SG-CLIENTES (WKS-INDICE-SEGMENTO RSG-ANIO-NO)
059800                    MOVE RSG-ANIMALES-X-CLI  TO
059900                       LK-SG-ANIMALES-X-CLI
060000                          (WKS-INDICE-SEGMENTO RSG-ANIO-NO)
060100                    MOVE RSG-TASA-INCLUSION  TO
060200                       LK-SG-TASA-INCLUSION
060300                          (WKS-INDICE-SEGMENTO RSG-ANIO-NO)
060400                    MOVE RSG-CUOTA-ANUAL     TO
060500                       LK-SG-CUOTA-ANUAL
060600                          (WKS-INDICE-SEGMENTO RSG-ANIO-NO)
060700                    MOVE RSG-PRECIO-BASE     TO
060800                       LK-SG-PRECIO-BASE
060900                          (WKS-INDICE-SEGMENTO RSG-ANIO-NO)
061000                    MOVE RSG-PREMIO-PRECIO   TO
061100                       LK-SG-PREMIO-PRECIO
061200                          (WKS-INDICE-SEGMENTO RSG-ANIO-NO)
061300                    MOVE RSG-FACTOR-DISPONE  TO
061400                       LK-SG-FACTOR-DISPONE
061500                          (WKS-INDICE-SEGMENTO RSG-ANIO-NO)
061600                    MOVE RSG-DIAS-COBRO      TO
061700                       LK-SG-DIAS-COBRO
061800                          (WKS-INDICE-SEGMENTO RSG-ANIO-NO)
061900                    MOVE RSG-TASA-CONVERSION TO
062000                       LK-SG-TASA-CONVERSION
062100                          (WKS-INDICE-SEGMENTO RSG-ANIO-NO)
062200                    MOVE RSG-TASA-DESERCION  TO
062300                       LK-SG-TASA-DESERCION
062400                          (WKS-INDICE-SEGMENTO RSG-ANIO-NO)
062500                 END-IF
062600           END-READ.
062700       1510-LEE-SEGYEARS-E. EXIT.
062800
062900      ******************************************************************
063000      *    YEARGLOB TRAE, POR CADA UNO DE LOS CINCO ANOS DEL PLAN, LOS  *
063100      *    SUPUESTOS QUE NO DEPENDEN DEL SEGMENTO: EL FACTOR DE COSTO   *
063200      *    UNITARIO DEL ALIMENTO/CAMA, LOS TRES CAPITALES (SEMILLA,     *
063300      *    PRE-SERIE, SERIE) Y EL TOPE DE GASTO CONTINGENTE.  AQUI      *
063400      *    RAG-ANIO-NO YA VIENE COMO SUBINDICE 1-5 DESDE EL ARCHIVO.    *
063500      ******************************************************************
063600       1520-LEE-YEARGLOB SECTION.
063700           READ YEARGLOB
063800              AT END
063900                 MOVE 1 TO WKS-FIN-YEARGLOB
064000              NOT AT END
064100                 ADD 1 TO WKS-CUENTA-YEARGLOB
064200      *          FACTOR QUE EL MOTOR APLICA AL COSTO BASE DE LA BOM
064300                 MOVE RAG-FACTOR-COSTO-UNIT  TO
064400                    LK-GB-FACTOR-COSTO-UNIT (RAG-ANIO-NO)
064500                 MOVE RAG-CAPITAL-SEMILLA    TO
064600                    LK-GB-CAPITAL-SEMILLA (RAG-ANIO-NO)
064700                 MOVE RAG-CAPITAL-PRE        TO
064800                    LK-GB-CAPITAL-PRE (RAG-ANIO-NO)
064900                 MOVE RAG-CAPITAL-SERIE      TO
065000                    LK-GB-CAPITAL-SERIE (RAG-ANIO-NO)
065100                 MOVE RAG-TOPE-CONTINGENCIA  TO
065200                    LK-GB-TOPE-CONTINGENCIA (RAG-ANIO-NO)
065300           END-READ.
065400       1520-LEE-YEARGLOB-E. EXIT.
065500
065600      ******************************************************************
065700      *    OPEXLINE TRAE EL DETALLE DE GASTO FIJO DE OPERACION A NIVEL  *
065800      *    RENGLON (RENTA, NOMINA ADMINISTRATIVA, SERVICIOS, ETC.).     *
065900      *    EL PLAN SOLO NECESITA EL TOTAL POR ANO, ASI QUE SE ACUMULA   *
066000      *    DIRECTO EN LA TABLA DE LA LIGA SIN GUARDAR EL DETALLE.       *
066100      ******************************************************************
066200       1530-LEE-OPEXLINE SECTION.
066300           READ OPEXLINE
066400              AT END
066500                 MOVE 1 TO WKS-FIN-OPEXLINE
066600              NOT AT END
066700      *          ACUMULA EL RENGLON AL TOTAL DE GASTO FIJO DEL ANO
066800                 ADD ROP-MONTO TO LK-GF-ANIO (ROP-ANIO-NO)
066900           END-READ.
067000       1530-LEE-OPEXLINE-E. EXIT.
067100
067200      ******************************************************************
067300      *    CAPXLINE TRAE EL DETALLE DE INVERSION DE CAPITAL POR CLASE   *
067400      *    DE ACTIVO (LABORATORIO, PLANTA PILOTO, SITIO VALDARNO,       *
067500      *    EQUIPO DE COMPUTO).  AL IGUAL QUE OPEXLINE SE ACUMULA POR    *
067600      *    CLASE Y ANO; UNA CLASE FUERA DE CATALOGO (INDICE 0) SE       *
067700      *    IGNORA AQUI Y QUEDA PARA QUE LA VALIDACION LA REPORTE.       *
067800      ******************************************************************
067900       1540-LEE-CAPXLINE SECTION.
068000           READ CAPXLINE
068100              AT END
068200                 MOVE 1 TO WKS-FIN-CAPXLINE
068300              NOT AT END
068400                 ADD 1 TO WKS-CUENTA-CAPXLINE
068500      *          TRADUCE LA CLASE DE ACTIVO A SUBINDICE 1-4
068600                 EVALUATE TRUE
068700                    WHEN RCX-LABORATORIO    MOVE 1 TO WKS-INDICE-CLASE
068800                    WHEN RCX-PLANTA-PILOTO  MOVE 2 TO WKS-INDICE-CLASE
068900                    WHEN RCX-SITIO-VALDARNO MOVE 3 TO WKS-INDICE-CLASE
069000                    WHEN RCX-EQUIPO-COMPUTO MOVE 4 TO WKS-INDICE-CLASE
069100                    WHEN OTHER              MOVE 0 TO WKS-INDICE-CLASE
069200                 END-EVALUATE
069300                 IF WKS-INDICE-CLASE NOT = 0
069400                    ADD RCX-MONTO TO
069500                       LK-CX-ANO (WKS-INDICE-CLASE RCX-ANIO-NO)
069600                 END-IF
069700           END-READ.
069800       1540-LEE-CAPXLINE-E. EXIT.
069900      ******************************************************************
070000      *    CARGA LA FORMULA (BOM) Y DEDUCE LOS COSTOS UNITARIOS BASE    *
070100      *    DEL ALIMENTO AVICOLA Y DE LA CAMA DE QUITOSANO.  LA BOM NO   *
070200      *    TRAE EL COSTO DIRECTO; TRAE LOS INSUMOS (MAIZ, PASTA DE      *
070300      *    SOYA, PREMEZCLA, QUITOSANO, ETC.) CON SU CONSUMO Y PRECIO    *
070400      *    UNITARIO, Y ES 1610-LEE-BOMLINE QUIEN VA SUMANDO EL COSTO    *
070500      *    PONDERADO RENGLON POR RENGLON EN WKS-AB-COSTO-AVICOLA Y      *
070600      *    WKS-AB-COSTO-CAMA.  AL TERMINAR DE LEER TODA LA BOM SE       *
070700      *    TRASLADAN ESOS DOS ACUMULADORES A LA LIGA COMO EL COSTO      *
070800      *    BASE QUE EL MOTOR ESCALARA CADA ANO CON EL FACTOR DE COSTO.  *
070900      ******************************************************************
071000       1600-CARGA-BOM SECTION.
071100           PERFORM 1610-LEE-BOMLINE THRU 1610-LEE-BOMLINE-E
071200              UNTIL FIN-BOMLINE
071300
071400      *    TRASLADA LOS ACUMULADORES DE COSTO BASE A LA LIGA
071500           MOVE WKS-AB-COSTO-AVICOLA TO LK-COSTO-UNIT-AVICOLA-BASE
071600           MOVE WKS-AB-COSTO-CAMA    TO LK-COSTO-UNIT-CAMA-BASE.
071700       1600-CARGA-BOM-E. EXIT.
071800
071900      ******************************************************************
072000      *    CADA RENGLON DE BOMLINE ES UN INSUMO CON SU CONSUMO UNITARIO *
072100      *    Y SU PRECIO; EL COSTO PONDERADO DEL RENGLON ES SIMPLEMENTE   *
072200      *    CONSUMO X PRECIO, Y SE SUMA AL ACUMULADOR DEL PRODUCTO       *
072300      *    (ALIMENTO AVICOLA O CAMA) QUE LE CORRESPONDA SEGUN EL        *
072400      *    INDICADOR RBM-TIPO-PRODUCTO DEL RENGLON.                     *
072500      ******************************************************************
072600       1610-LEE-BOMLINE SECTION.
072700           READ BOMLINE
072800              AT END
072900                 MOVE 1 TO WKS-FIN-BOMLINE
073000              NOT AT END
073100                 ADD 1 TO WKS-CUENTA-BOMLINE
073200      *          LOS RENGLONES DE MATERIA PRIMA PESAN POR PORCENTAJE
073300                 IF RBM-MATERIA-PRIMA
073400                    ADD RBM-PCT-PESO TO WKS-AB-SUMA-PCT-RAW
073500      *             EL AVICOLA SIEMPRE LLEVA LA MATERIA PRIMA
073600                    COMPUTE WKS-AB-COSTO-AVICOLA =
073700                       WKS-AB-COSTO-AVICOLA +
073800                       (RBM-PCT-PESO * RBM-EUR-POR-KG)
073900      *             LA CAMA NO LLEVA QUITOSANO, ES SOLO PARA AVICOLA
074000                    IF NOT RBM-ES-QUITOSANO
074100                       COMPUTE WKS-AB-COSTO-CAMA =
074200                          WKS-AB-COSTO-CAMA +
074300                          (RBM-PCT-PESO * RBM-EUR-POR-KG)
074400                    END-IF
074500                 ELSE
074600      *             INSUMO DE COSTO FIJO (NO MATERIA PRIMA): SE SUMA
074700      *             DIRECTO A AMBOS PRODUCTOS SIN PONDERAR POR PESO
074800                    ADD RBM-COSTO-EUR TO WKS-AB-COSTO-AVICOLA
074900                    ADD RBM-COSTO-EUR TO WKS-AB-COSTO-CAMA
075000                 END-IF
075100           END-READ.
075200       1610-LEE-BOMLINE-E. EXIT.
075300      ******************************************************************
075400      *    VALIDA LOS SUPUESTOS CARGADOS (REGLAS V1-V5).  CUALQUIER     *
075500      *    VIOLACION SE IMPRIME EN ANNLRPT Y DETIENE LA CORRIDA ANTES   *
075600      *    DE EJECUTAR EL MOTOR (U1)                                    *
075700      ******************************************************************
075800       1700-VALIDA-SUPUESTOS SECTION.
075900      *    REGLA V1 - TODAS LAS SECCIONES REQUERIDAS DEBEN ESTAR       *
076000           IF WKS-CUENTA-SEGYEARS NOT = 15
076100              MOVE 'FALTA SEGYEARS - SE ESPERAN 15 REGISTROS' TO
076200                 WKS-RR-PRIMERA-MITAD
076300              PERFORM 1710-ESCRIBE-ERROR THRU 1710-ESCRIBE-ERROR-E
076400           END-IF
076500           IF WKS-CUENTA-YEARGLOB NOT = 5
076600              MOVE 'FALTA YEARGLOB - SE ESPERAN 5 REGISTROS' TO
076700                 WKS-RR-PRIMERA-MITAD
076800              PERFORM 1710-ESCRIBE-ERROR THRU 1710-ESCRIBE-ERROR-E
076900           END-IF
077000           IF WKS-CUENTA-CAPXLINE NOT = 20
077100              MOVE 'FALTA CAPXLINE - SE ESPERAN 20 REGISTROS' TO
077200                 WKS-RR-PRIMERA-MITAD
077300              PERFORM 1710-ESCRIBE-ERROR THRU 1710-ESCRIBE-ERROR-E
077400           END-IF
077500
077600      *    REGLA V3 - LA TASA DE DESCUENTO DEBE SER MAYOR QUE LA TASA  *
077700      *    DE CRECIMIENTO TERMINAL                                     *
077800           IF LK-TASA-DESCUENTO NOT > LK-CRECIM-TERMINAL
077900              MOVE 'TASA DE DESCUENTO NO ES MAYOR QUE EL CRECIM' TO
078000                 WKS-RR-PRIMERA-MITAD
078100              PERFORM 1710-ESCRIBE-ERROR THRU 1710-ESCRIBE-ERROR-E
078200           END-IF
078300
078400      *    REGLA V5 - LA FORMULA DEBE SUMAR AL MENOS UN KILO DE        *
078500      *    MATERIA PRIMA POR KILO TERMINADO                            *
078600           IF WKS-AB-SUMA-PCT-RAW < 1
078700              MOVE 'FORMULA INCOMPLETA - PESO DE MATERIA PRIMA' TO
078800                 WKS-RR-PRIMERA-MITAD
078900              PERFORM 1710-ESCRIBE-ERROR THRU 1710-ESCRIBE-ERROR-E
079000           END-IF
079100
079200      *    REGLA V2 - EL HORIZONTE DEBE SER DE 5 ANOS CONSECUTIVOS      *
079300           MOVE 1 TO WKS-ANIO-VALIDA
079400           PERFORM 1720-VALIDA-ANIO THRU 1720-VALIDA-ANIO-E
079500              VARYING WKS-ANIO-VALIDA FROM 1 BY 1
079600              UNTIL WKS-ANIO-VALIDA > 5
079700
079800      *    REGLA V4 - LA TASA DE INCLUSION DEBE ESTAR ENTRE 0 Y 1       *
079900           PERFORM 1730-VALIDA-SEGMENTO THRU 1730-VALIDA-SEGMENTO-E
080000              VARYING WKS-IX-SEG-VALIDA FROM 1 BY 1
080100              UNTIL WKS-IX-SEG-VALIDA > 3.
080200       1700-VALIDA-SUPUESTOS-E. EXIT.
080300
080400       1710-ESCRIBE-ERROR SECTION.
080500           ADD 1 TO WKS-CUENTA-ERRORES
080600           MOVE 1 TO WKS-HAY-ERRORES
080700           DISPLAY 'REPLAN1 - ' WKS-RR-PRIMERA-MITAD UPON CONSOLE
080800           MOVE SPACES TO WKS-RENGLON-REPORTE
080900           STRING 'ERROR DE VALIDACION - ' WKS-RR-PRIMERA-MITAD
081000              DELIMITED BY SIZE INTO WKS-RENGLON-REPORTE
081100           WRITE REG-ANNLRPT FROM WKS-RENGLON-REPORTE.
081200       1710-ESCRIBE-ERROR-E. EXIT.
081300
081400       1720-VALIDA-ANIO SECTION.
081500           IF LK-GB-FACTOR-COSTO-UNIT (WKS-ANIO-VALIDA) = ZERO AND
081600              LK-GB-CAPITAL-SEMILLA (WKS-ANIO-VALIDA) = ZERO AND
081700              LK-GB-CAPITAL-PRE (WKS-ANIO-VALIDA) = ZERO AND
081800              LK-GB-CAPITAL-SERIE (WKS-ANIO-VALIDA) = ZERO
081900              MOVE 'HORIZONTE INCOMPLETO EN YEARGLOB' TO
082000                 WKS-RR-PRIMERA-MITAD
082100              PERFORM 1710-ESCRIBE-ERROR THRU 1710-ESCRIBE-ERROR-E
082200           END-IF.
082300       1720-VALIDA-ANIO-E. EXIT.
082400
082500       1730-VALIDA-SEGMENTO SECTION.
082600           PERFORM 1740-VALIDA-SEG-ANIO THRU 1740-VALIDA-SEG-ANIO-E
082700              VARYING WKS-ANIO-VALIDA FROM 1 BY 1
082800              UNTIL WKS-ANIO-VALIDA > 5.
082900       1730-VALIDA-SEGMENTO-E. EXIT.
083000
083100       1740-VALIDA-SEG-ANIO SECTION.
083200           IF LK-SG-TASA-INCLUSION (WKS-IX-SEG-VALIDA WKS-ANIO-VALIDA)
083300                 < ZERO OR
083400              LK-SG-TASA-INCLUSION (WKS-IX-SEG-VALIDA WKS-ANIO-VALIDA)
083500                 > 1
083600              MOVE 'TASA DE INCLUSION FUERA DE RANGO 0 A 1' TO
083700                 WKS-RR-PRIMERA-MITAD
083800              PERFORM 1710-ESCRIBE-ERROR THRU 1710-ESCRIBE-ERROR-E
083900           END-IF.
084000       1740-VALIDA-SEG-ANIO-E. EXIT.
084100      ******************************************************************
084200      *    GUARDA UNA COPIA LOCAL DE LOS SUPUESTOS BASE (SIN CHOQUE)    *
084300      *    PARA PODER RECONSTRUIR CADA CASO DE SENSIBILIDAD.  SE COPIA  *
084400      *    A LAS TABLAS WKS-BASE- (PREFIJO "B") EN VEZ DE RELEER LOS    *
084500      *    CUATRO ARCHIVOS DE SUPUESTOS PORQUE ESOS ARCHIVOS SON        *
084600      *    SECUENCIALES Y YA SE CONSUMIERON; ES MAS BARATO GUARDAR UNA  *
084700      *    COPIA EN MEMORIA QUE REABRIRLOS PARA CADA UNO DE LOS CASOS.  *
084800      ******************************************************************
084900       1800-GUARDA-BASE-SUPUESTOS SECTION.
085000      *    COPIA SEGMENTOS X ANO, GASTO FIJO Y CAPEX A LA BASE LOCAL
085100           PERFORM 1810-GUARDA-SEGMENTO THRU 1810-GUARDA-SEGMENTO-E
085200              VARYING WKS-IX-SEG-VALIDA FROM 1 BY 1
085300              UNTIL WKS-IX-SEG-VALIDA > 3
085400
085500           PERFORM 1830-GUARDA-GASTO-FIJO THRU 1830-GUARDA-GASTO-FIJO-E
085600              VARYING WKS-ANIO-VALIDA FROM 1 BY 1
085700              UNTIL WKS-ANIO-VALIDA > 5
085800
085900           PERFORM 1840-GUARDA-CAPEX THRU 1840-GUARDA-CAPEX-E
086000              VARYING WKS-IX-CLASE-VALIDA FROM 1 BY 1
086100              UNTIL WKS-IX-CLASE-VALIDA > 4
086200
086300      *    TAMBIEN SE RESGUARDAN LOS COSTOS BASE DE LA FORMULA (BOM)
086400           MOVE LK-COSTO-UNIT-AVICOLA-BASE TO WKS-BB-RAW-TOTAL
086500           MOVE LK-COSTO-UNIT-CAMA-BASE    TO WKS-BB-INDUSTRIAL-TOTAL
086600           MOVE WKS-AB-SUMA-PCT-RAW        TO WKS-BB-CHITOSAN-COSTO.
086700       1800-GUARDA-BASE-SUPUESTOS-E. EXIT.
086800
086900       1810-GUARDA-SEGMENTO SECTION.
087000           PERFORM 1820-GUARDA-SEG-ANIO THRU 1820-GUARDA-SEG-ANIO-E
087100              VARYING WKS-ANIO-VALIDA FROM 1 BY 1
087200              UNTIL WKS-ANIO-VALIDA > 5.
087300       1810-GUARDA-SEGMENTO-E. EXIT.
087400
087500       1820-GUARDA-SEG-ANIO SECTION.
087600           MOVE LK-SG-CLIENTES (WKS-IX-SEG-VALIDA WKS-ANIO-VALIDA)
087700              TO WKS-BS-CLIENTES (WKS-IX-SEG-VALIDA WKS-ANIO-VALIDA)
087800           MOVE LK-SG-PRECIO-BASE (WKS-IX-SEG-VALIDA WKS-ANIO-VALIDA)
087900              TO WKS-BS-PRECIO-BASE
088000                 (WKS-IX-SEG-VALIDA WKS-ANIO-VALIDA)
088100           MOVE LK-SG-PREMIO-PRECIO (WKS-IX-SEG-VALIDA WKS-ANIO-VALIDA)
088200              TO WKS-BS-PREMIO-PRECIO
088300                 (WKS-IX-SEG-VALIDA WKS-ANIO-VALIDA)
088400           MOVE LK-SG-CUOTA-ANUAL (WKS-IX-SEG-VALIDA WKS-ANIO-VALIDA)
088500              TO WKS-BS-CUOTA-ANUAL
088600                 (WKS-IX-SEG-VALIDA WKS-ANIO-VALIDA).
088700       1820-GUARDA-SEG-ANIO-E. EXIT.
088800
088900       1830-GUARDA-GASTO-FIJO SECTION.
089000           MOVE LK-GF-ANIO (WKS-ANIO-VALIDA) TO
089100              WKS-BG-ANO (WKS-ANIO-VALIDA).
089200       1830-GUARDA-GASTO-FIJO-E. EXIT.
089300
089400       1840-GUARDA-CAPEX SECTION.
089500           PERFORM 1850-GUARDA-CAPEX-ANIO THRU 1850-GUARDA-CAPEX-ANIO-E
089600              VARYING WKS-ANIO-VALIDA FROM 1 BY 1
089700              UNTIL WKS-ANIO-VALIDA > 5.
089800       1840-GUARDA-CAPEX-E. EXIT.
089900
090000       1850-GUARDA-CAPEX-ANIO SECTION.
090100           MOVE LK-CX-ANO (WKS-IX-CLASE-VALIDA WKS-ANIO-VALIDA)
090200              TO WKS-BC-ANO (WKS-IX-CLASE-VALIDA WKS-ANIO-VALIDA).
090300       1850-GUARDA-CAPEX-ANIO-E. EXIT.
090400      ******************************************************************
090500      *    CORRE EL MOTOR REPMOT1 CON LOS SUPUESTOS BASE (SIN CHOQUE)   *
090600      *    Y GUARDA UNA COPIA DEL RESULTADO PARA LA RECONCILIACION Y    *
090700      *    EL BARRIDO DE SENSIBILIDAD.  EL MOTOR ES UN SUBPROGRAMA      *
090800      *    APARTE (REPMOT1) QUE RECIBE TODOS LOS SUPUESTOS DE UNA VEZ   *
090900      *    EN LK-AREA-MOTOR Y DEVUELVE LOS CINCO ANOS DE RESULTADO EN   *
091000      *    LA MISMA AREA; REPLAN1 NUNCA HACE LAS CUENTAS FINANCIERAS    *
091100      *    DIRECTAMENTE, SOLO ORQUESTA LA CARGA Y EL REPORTE (UNIDAD U1)*
091200      ******************************************************************
091300       2000-CORRE-MOTOR-BASE SECTION.
091400           CALL 'REPMOT1' USING LK-AREA-MOTOR
091500
091600      *    TRASLADA EL RESULTADO ANUAL DEL MOTOR A LAS TABLAS DE REPORTE
091700           PERFORM 2010-GUARDA-RESULTADO-ANIO
091800              THRU 2010-GUARDA-RESULTADO-ANIO-E
091900              VARYING WKS-ANIO-VALIDA FROM 1 BY 1
092000              UNTIL WKS-ANIO-VALIDA > 5
092100
092200           MOVE LK-VALOR-EMPRESA TO WKS-RB-VALOR-EMPRESA
092300
092400      *    SUMA EL INGRESO DE LOS CINCO ANOS PARA EL BLOQUE K2
092500           MOVE ZERO TO WKS-RB-INGRESO-TOTAL-5A
092600           PERFORM 2020-SUMA-INGRESO-BASE THRU 2020-SUMA-INGRESO-BASE-E
092700              VARYING WKS-ANIO-VALIDA FROM 1 BY 1
092800              UNTIL WKS-ANIO-VALIDA > 5.
092900       2000-CORRE-MOTOR-BASE-E. EXIT.
093000
093100       2020-SUMA-INGRESO-BASE SECTION.
093200           ADD WKS-RB-INGRESO-TOTAL (WKS-ANIO-VALIDA)
093300              TO WKS-RB-INGRESO-TOTAL-5A.
093400       2020-SUMA-INGRESO-BASE-E. EXIT.
093500
093600      *    COPIA UN ANO DEL RESULTADO DEL MOTOR A LA TABLA DE REPORTE
093700       2010-GUARDA-RESULTADO-ANIO SECTION.
093800           MOVE LK-RS-INGRESO-TOTAL (WKS-ANIO-VALIDA) TO
093900              WKS-RB-INGRESO-TOTAL (WKS-ANIO-VALIDA)
094000           MOVE LK-RS-COSTO-VENTAS (WKS-ANIO-VALIDA) TO
094100              WKS-RB-COSTO-VENTAS (WKS-ANIO-VALIDA)
094200           MOVE LK-RS-GASTO-OPER-TOTAL (WKS-ANIO-VALIDA) TO
094300              WKS-RB-GASTO-OPER (WKS-ANIO-VALIDA)
094400           MOVE LK-RS-EBITDA (WKS-ANIO-VALIDA) TO
094500              WKS-RB-EBITDA (WKS-ANIO-VALIDA)
094600           MOVE LK-RS-CAJA-FINAL (WKS-ANIO-VALIDA) TO
094700              WKS-RB-CAJA-FINAL (WKS-ANIO-VALIDA).
094800       2010-GUARDA-RESULTADO-ANIO-E. EXIT.
094900      ******************************************************************
095000      *    IMPRIME EL REPORTE ANUAL EN ANNLRPT  -  ENCABEZADOS, UNA     *
095100      *    LINEA POR ANO, LINEA DE TOTAL Y BLOQUE DE VALORACION.  ESTE  *
095200      *    PARRAFO SOLO SE CORRE PARA LA CORRIDA BASE (EL BARRIDO DE    *
095300      *    SENSIBILIDAD TIENE SU PROPIO RESUMEN EN 2945/2950); POR ESO  *
095400      *    EL ENCABEZADO SIEMPRE DICE "CORRIDA BASE" EN ESTE PARRAFO.   *
095500      ******************************************************************
095600       2500-IMPRIME-REPORTE SECTION.
095700      *    WKS-CONTADOR-PAGINA (NIVEL 77) LLEVA LA FOLIACION DEL REPORTE
095800           ADD 1 TO WKS-CONTADOR-PAGINA
095900           MOVE 'CORRIDA BASE' TO WKS-ENC-CASO
096000           WRITE REG-ANNLRPT FROM WKS-ENCABEZADO-1
096100           WRITE REG-ANNLRPT FROM WKS-ENCABEZADO-2
096200           WRITE REG-ANNLRPT FROM WKS-ENCABEZADO-3
096300
096400      *    LIMPIA LOS 10 ACUMULADORES DEL PIE ANTES DE SUMAR LOS ANOS
096500           PERFORM 2505-LIMPIA-TOTALES THRU 2505-LIMPIA-TOTALES-E
096600              VARYING WKS-IX-TR FROM 1 BY 1
096700                 UNTIL WKS-IX-TR > 10
096800
096900      *    UNA LINEA DE DETALLE POR CADA UNO DE LOS CINCO ANOS
097000           PERFORM 2510-IMPRIME-LINEA-ANIO
097100              THRU 2510-IMPRIME-LINEA-ANIO-E
097200              VARYING WKS-ANIO-VALIDA FROM 1 BY 1
097300              UNTIL WKS-ANIO-VALIDA > 5
097400
097500      *    LINEA DE TOTAL DE LOS CINCO ANOS
097600           MOVE WKS-TOTAL-INGRESO  TO WKS-LT-INGRESO
097700           MOVE WKS-TOTAL-COSTO    TO WKS-LT-COSTO
097800           MOVE WKS-TOTAL-UTILIDAD TO WKS-LT-UTILIDAD
097900           MOVE WKS-TOTAL-GASTO    TO WKS-LT-GASTO
098000           MOVE WKS-TOTAL-EBITDA   TO WKS-LT-EBITDA
098100           MOVE WKS-TOTAL-DEPRECIA TO WKS-LT-DEPRECIA
098200           MOVE WKS-TOTAL-IMPUESTO TO WKS-LT-IMPUESTO
098300           MOVE WKS-TOTAL-DELTA-CT TO WKS-LT-DELTA-CT
098400           MOVE WKS-TOTAL-CAPEX    TO WKS-LT-CAPEX
098500           MOVE WKS-TOTAL-FCF      TO WKS-LT-FCF
098600           MOVE LK-RS-CAJA-FINAL (5) TO WKS-LT-CAJA
098700           WRITE REG-ANNLRPT FROM WKS-LINEA-TOTAL
098800
098900      *    BLOQUE DE VALORACION (DCF) AL PIE DEL REPORTE ANUAL
099000           MOVE LK-VALOR-PRESENTE-FLUJOS   TO WKS-LV-VP-FLUJOS
099100           MOVE LK-VALOR-TERMINAL          TO WKS-LV-VALOR-TERM
099200           MOVE LK-VALOR-PRESENTE-TERMINAL TO WKS-LV-VP-TERM
099300           MOVE LK-VALOR-EMPRESA           TO WKS-LV-VALOR-EMP
099400           WRITE REG-ANNLRPT FROM WKS-LINEA-VALORACION.
099500       2500-IMPRIME-REPORTE-E. EXIT.
099600      ******************************************************************
099700      *    PONE EN CERO LOS 10 ACUMULADORES DEL PIE DEL REPORTE ANUAL   *
099800      ******************************************************************
099900       2505-LIMPIA-TOTALES SECTION.
100000           MOVE ZERO TO WKS-TR-ACUM (WKS-IX-TR).
100100       2505-LIMPIA-TOTALES-E. EXIT.
100200
100300      ******************************************************************
100400      *    IMPRIME LA LINEA DE DETALLE DE UN ANO Y VA ACUMULANDO LOS    *
100500      *    DIEZ RENGLONES PARA LA LINEA DE TOTAL QUE SE ESCRIBE AL      *
100600      *    SALIR DEL PERFORM VARYING DE 2500-IMPRIME-REPORTE            *
100700      ******************************************************************
100800       2510-IMPRIME-LINEA-ANIO SECTION.
100900           MOVE WKS-ANIO-VALIDA TO WKS-LD-ANIO
101000           MOVE LK-RS-INGRESO-TOTAL (WKS-ANIO-VALIDA) TO WKS-LD-INGRESO
101100           MOVE LK-RS-COSTO-VENTAS (WKS-ANIO-VALIDA)  TO WKS-LD-COSTO
101200           MOVE LK-RS-UTILIDAD-BRUTA (WKS-ANIO-VALIDA)
101300              TO WKS-LD-UTILIDAD
101400           MOVE LK-RS-GASTO-OPER-TOTAL (WKS-ANIO-VALIDA)
101500              TO WKS-LD-GASTO
101600           MOVE LK-RS-EBITDA (WKS-ANIO-VALIDA)        TO WKS-LD-EBITDA
101700           MOVE LK-RS-DEPRECIACION (WKS-ANIO-VALIDA)
101800              TO WKS-LD-DEPRECIA
101900           MOVE LK-RS-IMPUESTOS (WKS-ANIO-VALIDA)     TO WKS-LD-IMPUESTO
102000           MOVE LK-RS-DELTA-CAP-TRABAJO (WKS-ANIO-VALIDA)
102100              TO WKS-LD-DELTA-CT
102200           MOVE LK-RS-CAPEX-TOTAL (WKS-ANIO-VALIDA)   TO WKS-LD-CAPEX
102300           MOVE LK-RS-FLUJO-LIBRE (WKS-ANIO-VALIDA)   TO WKS-LD-FCF
102400           MOVE LK-RS-CAJA-FINAL (WKS-ANIO-VALIDA)    TO WKS-LD-CAJA
102500           WRITE REG-ANNLRPT FROM WKS-LINEA-DETALLE
102600
102700           ADD LK-RS-INGRESO-TOTAL (WKS-ANIO-VALIDA) TO WKS-TOTAL-INGRESO
102800           ADD LK-RS-COSTO-VENTAS (WKS-ANIO-VALIDA)  TO WKS-TOTAL-COSTO
102900           ADD LK-RS-UTILIDAD-BRUTA (WKS-ANIO-VALIDA)
103000              TO WKS-TOTAL-UTILIDAD
103100           ADD LK-RS-GASTO-OPER-TOTAL (WKS-ANIO-VALIDA)
103200              TO WKS-TOTAL-GASTO
103300           ADD LK-RS-EBITDA (WKS-ANIO-VALIDA)        TO WKS-TOTAL-EBITDA
103400           ADD LK-RS-DEPRECIACION (WKS-ANIO-VALIDA)
103500              TO WKS-TOTAL-DEPRECIA
103600           ADD LK-RS-IMPUESTOS (WKS-ANIO-VALIDA)     TO WKS-TOTAL-IMPUESTO
103700           ADD LK-RS-DELTA-CAP-TRABAJO (WKS-ANIO-VALIDA)
103800              TO WKS-TOTAL-DELTA-CT
103900           ADD LK-RS-CAPEX-TOTAL (WKS-ANIO-VALIDA)   TO WKS-TOTAL-CAPEX
104000           ADD LK-RS-FLUJO-LIBRE (WKS-ANIO-VALIDA)   TO WKS-TOTAL-FCF.
104100       2510-IMPRIME-LINEA-ANIO-E. EXIT.
104200      ******************************************************************
104300      *    ESCRIBE LOS REGISTROS DE RESULTADO (O1 POR ANO, O2 UNICO     *
104400      *    DE VALORACION) AL ARCHIVO RESULTS.  ESTE ARCHIVO ES EL QUE   *
104500      *    CONSUMEN LOS SISTEMAS RIO ABAJO (TABLERO EJECUTIVO, ETC.)    *
104600      *    Y POR ESO LLEVA TIPO DE REGISTRO (O1/O2) EN VEZ DE DEPENDER  *
104700      *    DE LA POSICION DEL RENGLON EN EL ARCHIVO.                    *
104800      ******************************************************************
104900       2600-ESCRIBE-RESULTS SECTION.
105000      *    UN REGISTRO O1 POR CADA UNO DE LOS CINCO ANOS DEL PLAN
105100           PERFORM 2610-ESCRIBE-O1-ANIO THRU 2610-ESCRIBE-O1-ANIO-E
105200              VARYING WKS-ANIO-VALIDA FROM 1 BY 1
105300              UNTIL WKS-ANIO-VALIDA > 5
105400
105500      *    UN SOLO REGISTRO O2 CON EL RESUMEN DE VALORACION (DCF)
105600           MOVE SPACES TO REG-RRESV
105700           MOVE 'O2'                       TO RRV-TIPO-REG
105800           MOVE LK-VALOR-PRESENTE-FLUJOS   TO RRV-VALOR-PRESENTE-FLUJOS
105900           MOVE LK-VALOR-TERMINAL          TO RRV-VALOR-TERMINAL
106000           MOVE LK-VALOR-PRESENTE-TERMINAL
106100              TO RRV-VALOR-PRESENTE-TERMINAL
106200           MOVE LK-VALOR-EMPRESA           TO RRV-VALOR-EMPRESA
106300           WRITE REG-RRESV
106400           ADD 1 TO WKS-CUENTA-ESCRITOS.
106500       2600-ESCRIBE-RESULTS-E. EXIT.
106600
106700      *    COMPONE EL REGISTRO O1 DE UN ANO CON TODO EL RESULTADO
106800      *    FINANCIERO QUE EL MOTOR DEVOLVIO EN LK-TABLA-RESULTADO
106900       2610-ESCRIBE-O1-ANIO SECTION.
107000           MOVE SPACES TO REG-RRESA
107100           MOVE 'O1'              TO RRA-TIPO-REG
107200           MOVE WKS-ANIO-VALIDA   TO RRA-ANIO-NO
107300           MOVE LK-RS-INGRESO-DIRECTO (WKS-ANIO-VALIDA)
107400              TO RRA-INGRESO-DIRECTO
107500           MOVE LK-RS-INGRESO-SOCIO (WKS-ANIO-VALIDA)
107600              TO RRA-INGRESO-SOCIO
107700           MOVE LK-RS-INGRESO-CAMA (WKS-ANIO-VALIDA)
107800              TO RRA-INGRESO-CAMA
107900           MOVE LK-RS-INGRESO-TOTAL (WKS-ANIO-VALIDA)
108000              TO RRA-INGRESO-TOTAL
108100           MOVE LK-RS-COSTO-VENTAS (WKS-ANIO-VALIDA)
108200              TO RRA-COSTO-VENTAS
108300           MOVE LK-RS-UTILIDAD-BRUTA (WKS-ANIO-VALIDA)
108400              TO RRA-UTILIDAD-BRUTA
108500           MOVE LK-RS-GASTO-OPER-TOTAL (WKS-ANIO-VALIDA)
108600              TO RRA-GASTO-OPER-TOTAL
108700           MOVE LK-RS-EBITDA (WKS-ANIO-VALIDA) TO RRA-EBITDA
108800           MOVE LK-RS-DEPRECIACION (WKS-ANIO-VALIDA)
108900              TO RRA-DEPRECIACION
109000           MOVE LK-RS-IMPUESTOS (WKS-ANIO-VALIDA) TO RRA-IMPUESTOS
109100           MOVE LK-RS-DELTA-CAP-TRABAJO (WKS-ANIO-VALIDA)
109200              TO RRA-DELTA-CAP-TRABAJO
109300           MOVE LK-RS-CAPEX-TOTAL (WKS-ANIO-VALIDA)
109400              TO RRA-CAPEX-TOTAL
109500           MOVE LK-RS-FLUJO-LIBRE (WKS-ANIO-VALIDA)
109600              TO RRA-FLUJO-LIBRE
109700           MOVE LK-RS-CAJA-FINAL (WKS-ANIO-VALIDA) TO RRA-CAJA-FINAL
109800           MOVE LK-RS-PCT-MARGEN-BRUTO (WKS-ANIO-VALIDA)
109900              TO RRA-PCT-MARGEN-BRUTO
110000           MOVE LK-RS-PCT-MARGEN-EBITDA (WKS-ANIO-VALIDA)
110100              TO RRA-PCT-MARGEN-EBITDA
110200           WRITE REG-RRESA
110300           ADD 1 TO WKS-CUENTA-ESCRITOS.
110400       2610-ESCRIBE-O1-ANIO-E. EXIT.
110500      ******************************************************************
110600      *    RADAR DE RIESGOS DEL PLAN  -  REGLAS K1 A K5, CALCULADAS     *
110700      *    SOBRE EL RESULTADO DE LA CORRIDA BASE.  CADA REGLA K TIENE   *
110800      *    SU PROPIA SENAL NUMERICA (CAJA MINIMA, CONCENTRACION DE      *
110900      *    INGRESOS, CICLO DE CONVERSION DE EFECTIVO, MARGEN EBITDA DE  *
111000      *    SALIDA, VALOR DE LA EMPRESA) Y SU PROPIO SEMAFORO LOW /      *
111100      *    MEDIUM / HIGH / CRITICAL; LAS SENALES SE CALCULAN PRIMERO    *
111200      *    (3510-3540) Y LUEGO SE ESCRIBEN LOS CINCO RENGLONES DEL      *
111300      *    RADAR A RISKRPT (3550-3590), CADA UNO CON SU PROPIA          *
111400      *    SEMAFORIZACION.                                              *
111500      ******************************************************************
111600       3500-EVALUA-RIESGOS SECTION.
111700      *    K1 - CAJA MINIMA DE LOS CINCO ANOS
111800           PERFORM 3510-CALCULA-MIN-CAJA THRU 3510-CALCULA-MIN-CAJA-E
111900      *    K2 - MAYOR PARTICIPACION DE UN SOLO SEGMENTO EN EL INGRESO
112000           PERFORM 3520-CALCULA-CONCENTRACION
112100              THRU 3520-CALCULA-CONCENTRACION-E
112200      *    K3 - CICLO DE CONVERSION DE EFECTIVO (DSO + INVENTARIO - DPO)
112300           PERFORM 3530-CALCULA-CICLO-CONVERSION
112400              THRU 3530-CALCULA-CICLO-CONVERSION-E
112500      *    K4 - MARGEN EBITDA DEL ULTIMO ANO (ANO DE SALIDA)
112600           PERFORM 3540-CALCULA-MARGEN-SALIDA
112700              THRU 3540-CALCULA-MARGEN-SALIDA-E
112800
112900      *    SI LA TASA DE DESCUENTO VIENE EN CERO SE USA UN 25% POR
113000      *    DEFECTO PARA QUE K5 NO SE INDETERMINE
113100           IF LK-TASA-DESCUENTO = ZERO
113200              MOVE .25 TO WKS-TASA-DESCUENTO-EFEC
113300           ELSE
113400              MOVE LK-TASA-DESCUENTO TO WKS-TASA-DESCUENTO-EFEC
113500           END-IF
113600
113700      *    ESCRIBE LOS CINCO RENGLONES DEL RADAR, UNO POR REGLA K
113800           PERFORM 3550-ESCRIBE-K1-LIQUIDEZ
113900              THRU 3550-ESCRIBE-K1-LIQUIDEZ-E
114000           PERFORM 3560-ESCRIBE-K2-CONCENTRACION
114100              THRU 3560-ESCRIBE-K2-CONCENTRACION-E
114200           PERFORM 3570-ESCRIBE-K3-CAPITAL-TRABAJO
114300              THRU 3570-ESCRIBE-K3-CAPITAL-TRABAJO-E
114400           PERFORM 3580-ESCRIBE-K4-RENTABILIDAD
114500              THRU 3580-ESCRIBE-K4-RENTABILIDAD-E
114600           PERFORM 3590-ESCRIBE-K5-VALORACION
114700              THRU 3590-ESCRIBE-K5-VALORACION-E.
114800       3500-EVALUA-RIESGOS-E. EXIT.
114900
115000      *    RECORRE LOS 5 ANOS BUSCANDO LA CAJA FINAL MAS BAJA
115100       3510-CALCULA-MIN-CAJA SECTION.
115200           MOVE WKS-RB-CAJA-FINAL (1) TO WKS-CAJA-MINIMA
115300           PERFORM 3511-COMPARA-CAJA THRU 3511-COMPARA-CAJA-E
115400              VARYING WKS-INDICE-RIESGO FROM 2 BY 1
115500              UNTIL WKS-INDICE-RIESGO > 5.
115600       3510-CALCULA-MIN-CAJA-E. EXIT.
115700
115800       3511-COMPARA-CAJA SECTION.
115900           IF WKS-RB-CAJA-FINAL (WKS-INDICE-RIESGO) < WKS-CAJA-MINIMA
116000              MOVE WKS-RB-CAJA-FINAL (WKS-INDICE-RIESGO)
116100                 TO WKS-CAJA-MINIMA
116200           END-IF.
116300       3511-COMPARA-CAJA-E. EXIT.
116400
116500      ******************************************************************
116600      *    K2 SE CALCULA SOBRE EL INGRESO ACUMULADO DE LOS 5 ANOS, NO   *
116700      *    ANO POR ANO, PORQUE LA PREGUNTA DE NEGOCIO ES "QUE TAN       *
116800      *    DEPENDIENTE ES EL PLAN DE UN SOLO SEGMENTO EN EL HORIZONTE   *
116900      *    COMPLETO".  SE ACUMULA CADA SEGMENTO POR SEPARADO Y LUEGO SE *
117000      *    SACA LA PARTICIPACION MAS ALTA DE LOS TRES.                  *
117100      ******************************************************************
117200       3520-CALCULA-CONCENTRACION SECTION.
117300           MOVE ZERO TO WKS-INGRESO-ACUM-DIRECTO WKS-INGRESO-ACUM-SOCIO
117400                        WKS-INGRESO-ACUM-CAMA WKS-INGRESO-ACUM-TOTAL
117500                        WKS-PARTICIPA-MAYOR
117600
117700           PERFORM 3521-ACUMULA-INGRESO-ANIO
117800              THRU 3521-ACUMULA-INGRESO-ANIO-E
117900              VARYING WKS-INDICE-RIESGO FROM 1 BY 1
118000              UNTIL WKS-INDICE-RIESGO > 5
118100
118200           IF WKS-INGRESO-ACUM-TOTAL NOT = ZERO
118300      *       PARTICIPACION DEL SEGMENTO DIRECTO
118400              COMPUTE WKS-PARTICIPA-TEMP ROUNDED =
118500                 WKS-INGRESO-ACUM-DIRECTO / WKS-INGRESO-ACUM-TOTAL
118600              IF WKS-PARTICIPA-TEMP > WKS-PARTICIPA-MAYOR
118700                 MOVE WKS-PARTICIPA-TEMP TO WKS-PARTICIPA-MAYOR
118800              END-IF
118900      *       PARTICIPACION DEL SEGMENTO SOCIO
119000              COMPUTE WKS-PARTICIPA-TEMP ROUNDED =
119100                 WKS-INGRESO-ACUM-SOCIO / WKS-INGRESO-ACUM-TOTAL
119200              IF WKS-PARTICIPA-TEMP > WKS-PARTICIPA-MAYOR
119300                 MOVE WKS-PARTICIPA-TEMP TO WKS-PARTICIPA-MAYOR
119400              END-IF
119500      *       PARTICIPACION DEL SEGMENTO CAMA
119600              COMPUTE WKS-PARTICIPA-TEMP ROUNDED =
119700                 WKS-INGRESO-ACUM-CAMA / WKS-INGRESO-ACUM-TOTAL
119800              IF WKS-PARTICIPA-TEMP > WKS-PARTICIPA-MAYOR
119900                 MOVE WKS-PARTICIPA-TEMP TO WKS-PARTICIPA-MAYOR
120000              END-IF
120100           END-IF.
120200       3520-CALCULA-CONCENTRACION-E. EXIT.
120300
120400      *    SUMA EL INGRESO DE UN ANO A LOS TRES ACUMULADORES POR SEGMENTO
120500       3521-ACUMULA-INGRESO-ANIO SECTION.
120600           ADD LK-RS-INGRESO-DIRECTO (WKS-INDICE-RIESGO)
120700              TO WKS-INGRESO-ACUM-DIRECTO
120800           ADD LK-RS-INGRESO-SOCIO (WKS-INDICE-RIESGO)
120900              TO WKS-INGRESO-ACUM-SOCIO
121000           ADD LK-RS-INGRESO-CAMA (WKS-INDICE-RIESGO)
121100              TO WKS-INGRESO-ACUM-CAMA
121200           ADD LK-RS-INGRESO-TOTAL (WKS-INDICE-RIESGO)
121300              TO WKS-INGRESO-ACUM-TOTAL.
121400       3521-ACUMULA-INGRESO-ANIO-E. EXIT.
121500
121600      ******************************************************************
121700      *    K3 - CICLO DE CONVERSION DE EFECTIVO = DSO PONDERADO DEL     *
121800      *    PRIMER ANO (PESADO POR EL INGRESO DE CADA SEGMENTO) MAS      *
121900      *    LOS DIAS DE INVENTARIO MENOS LOS DIAS DE PROVEEDOR.  SE      *
122000      *    USA EL PRIMER ANO PORQUE ES EL QUE REFLEJA LA ESTRUCTURA     *
122100      *    DE CAPITAL DE TRABAJO CON LA QUE ARRANCA EL PLAN.            *
122200      ******************************************************************
122300       3530-CALCULA-CICLO-CONVERSION SECTION.
122400           MOVE ZERO TO WKS-DSO-PONDERADO
122500           IF LK-RS-INGRESO-TOTAL (1) NOT = ZERO
122600      *       DSO PONDERADO POR LA MEZCLA DE INGRESO DE CADA SEGMENTO
122700              COMPUTE WKS-DSO-PONDERADO ROUNDED =
122800                 (LK-RS-INGRESO-DIRECTO (1) * LK-SG-DIAS-COBRO (1 1) +
122900                  LK-RS-INGRESO-SOCIO (1)   * LK-SG-DIAS-COBRO (2 1) +
123000                  LK-RS-INGRESO-CAMA (1)    * LK-SG-DIAS-COBRO (3 1)) /
123100                 LK-RS-INGRESO-TOTAL (1)
123200           END-IF
123300      *    CCE = DSO + DIAS DE INVENTARIO - DIAS DE PROVEEDOR
123400           COMPUTE WKS-CICLO-CONVERSION ROUNDED =
123500              WKS-DSO-PONDERADO + LK-DIAS-INVENTARIO
123600              - LK-DIAS-PROVEEDOR.
123700       3530-CALCULA-CICLO-CONVERSION-E. EXIT.
123800
123900      *    K4 - MARGEN EBITDA DEL QUINTO ANO (ANO DE SALIDA)
124000       3540-CALCULA-MARGEN-SALIDA SECTION.
124100           MOVE ZERO TO WKS-MARGEN-EBITDA-SALIDA
124200           IF LK-RS-INGRESO-TOTAL (5) NOT = ZERO
124300              COMPUTE WKS-MARGEN-EBITDA-SALIDA ROUNDED =
124400                 LK-RS-EBITDA (5) / LK-RS-INGRESO-TOTAL (5)
124500           END-IF.
124600       3540-CALCULA-MARGEN-SALIDA-E. EXIT.
124700
124800      ******************************************************************
124900      *    K1 - LIQUIDEZ.  CAJA NEGATIVA ES CRITICAL SIEMPRE; CAJA      *
125000      *    POSITIVA PERO POR DEBAJO DE 500,000 ES MEDIUM (EL COLCHON    *
125100      *    SE EROSIONA); DE AHI PARA ARRIBA ES LOW.                     *
125200      ******************************************************************
125300       3550-ESCRIBE-K1-LIQUIDEZ SECTION.
125400           MOVE SPACES TO REG-RRIES
125500           IF WKS-CAJA-MINIMA < ZERO
125600              MOVE 'FALTANTE DE LIQUIDEZ' TO RRI-NOMBRE-RIESGO
125700              MOVE 'CRITICAL' TO RRI-NIVEL
125800           ELSE
125900              MOVE 'EROSION DEL COLCHON DE CAJA' TO RRI-NOMBRE-RIESGO
126000              IF WKS-CAJA-MINIMA < 500000
126100                 MOVE 'MEDIUM  ' TO RRI-NIVEL
126200              ELSE
126300                 MOVE 'LOW     ' TO RRI-NIVEL
126400              END-IF
126500           END-IF
126600           MOVE WKS-CAJA-MINIMA TO RRI-VALOR-SENAL
126700           WRITE REG-RRIES
126800           PERFORM 3595-IMPRIME-RIESGO THRU 3595-IMPRIME-RIESGO-E.
126900       3550-ESCRIBE-K1-LIQUIDEZ-E. EXIT.
127000
127100      *    K2 - CONCENTRACION.  70% O MAS EN UN SOLO SEGMENTO ES HIGH,
127200      *    ENTRE 50% Y 70% ES MEDIUM, MENOS DE 50% ES LOW
127300       3560-ESCRIBE-K2-CONCENTRACION SECTION.
127400           MOVE SPACES TO REG-RRIES
127500           MOVE 'CONCENTRACION DE INGRESOS' TO RRI-NOMBRE-RIESGO
127600           IF WKS-PARTICIPA-MAYOR >= .70
127700              MOVE 'HIGH    ' TO RRI-NIVEL
127800           ELSE
127900              IF WKS-PARTICIPA-MAYOR >= .50
128000                 MOVE 'MEDIUM  ' TO RRI-NIVEL
128100              ELSE
128200                 MOVE 'LOW     ' TO RRI-NIVEL
128300              END-IF
128400           END-IF
128500           MOVE WKS-PARTICIPA-MAYOR TO RRI-VALOR-SENAL
128600           WRITE REG-RRIES
128700           PERFORM 3595-IMPRIME-RIESGO THRU 3595-IMPRIME-RIESGO-E.
128800       3560-ESCRIBE-K2-CONCENTRACION-E. EXIT.
128900
129000      *    K3 - CAPITAL DE TRABAJO.  CICLO DE 75 DIAS O MAS ES HIGH,
129100      *    ENTRE 45 Y 75 ES MEDIUM, MENOS DE 45 ES LOW
129200       3570-ESCRIBE-K3-CAPITAL-TRABAJO SECTION.
129300           MOVE SPACES TO REG-RRIES
129400           MOVE 'PRESION DE CAPITAL TRABAJO' TO RRI-NOMBRE-RIESGO
129500           IF WKS-CICLO-CONVERSION >= 75
129600              MOVE 'HIGH    ' TO RRI-NIVEL
129700           ELSE
129800              IF WKS-CICLO-CONVERSION >= 45
129900                 MOVE 'MEDIUM  ' TO RRI-NIVEL
130000              ELSE
130100                 MOVE 'LOW     ' TO RRI-NIVEL
130200              END-IF
130300           END-IF
130400           MOVE WKS-CICLO-CONVERSION TO RRI-VALOR-SENAL
130500           WRITE REG-RRIES
130600           PERFORM 3595-IMPRIME-RIESGO THRU 3595-IMPRIME-RIESGO-E.
130700       3570-ESCRIBE-K3-CAPITAL-TRABAJO-E. EXIT.
130800
130900      *    K4 - RENTABILIDAD.  MARGEN EBITDA DE SALIDA MENOR A 10% ES
131000      *    HIGH, ENTRE 10% Y 20% ES MEDIUM, 20% O MAS ES LOW
131100       3580-ESCRIBE-K4-RENTABILIDAD SECTION.
131200           MOVE SPACES TO REG-RRIES
131300           MOVE 'EJECUCION DE RENTABILIDAD' TO RRI-NOMBRE-RIESGO
131400           IF WKS-MARGEN-EBITDA-SALIDA < .10
131500              MOVE 'HIGH    ' TO RRI-NIVEL
131600           ELSE
131700              IF WKS-MARGEN-EBITDA-SALIDA < .20
131800                 MOVE 'MEDIUM  ' TO RRI-NIVEL
131900              ELSE
132000                 MOVE 'LOW     ' TO RRI-NIVEL
132100              END-IF
132200           END-IF
132300           MOVE WKS-MARGEN-EBITDA-SALIDA TO RRI-VALOR-SENAL
132400           WRITE REG-RRIES
132500           PERFORM 3595-IMPRIME-RIESGO THRU 3595-IMPRIME-RIESGO-E.
132600       3580-ESCRIBE-K4-RENTABILIDAD-E. EXIT.
132700
132800      *    K5 - FRAGILIDAD DE VALORACION.  ENTRE MAS ALTA LA TASA DE
132900      *    DESCUENTO, MAS FRAGIL EL VALOR PRESENTE ANTE SUPUESTOS
133000       3590-ESCRIBE-K5-VALORACION SECTION.
133100           MOVE SPACES TO REG-RRIES
133200           MOVE 'FRAGILIDAD DE VALORACION' TO RRI-NOMBRE-RIESGO
133300           IF WKS-TASA-DESCUENTO-EFEC >= .25
133400              MOVE 'HIGH    ' TO RRI-NIVEL
133500           ELSE
133600              IF WKS-TASA-DESCUENTO-EFEC >= .18
133700                 MOVE 'MEDIUM  ' TO RRI-NIVEL
133800              ELSE
133900                 MOVE 'LOW     ' TO RRI-NIVEL
134000              END-IF
134100           END-IF
134200           MOVE WKS-TASA-DESCUENTO-EFEC TO RRI-VALOR-SENAL
134300           WRITE REG-RRIES
134400           PERFORM 3595-IMPRIME-RIESGO THRU 3595-IMPRIME-RIESGO-E.
134500       3590-ESCRIBE-K5-VALORACION-E. EXIT.
134600
134700      *    REPITE EL RENGLON DE RIESGO EN EL REPORTE IMPRESO ANNLRPT,
134800      *    ADEMAS DEL REGISTRO QUE YA SE ESCRIBIO A RISKRPT
134900       3595-IMPRIME-RIESGO SECTION.
135000           MOVE RRI-NOMBRE-RIESGO TO WKS-LR-NOMBRE
135100           MOVE RRI-NIVEL         TO WKS-LR-NIVEL
135200           MOVE RRI-VALOR-SENAL   TO WKS-LR-SENAL
135300           WRITE REG-ANNLRPT FROM WKS-LINEA-RIESGO.
135400       3595-IMPRIME-RIESGO-E. EXIT.
135500      ******************************************************************
135600      *    BARRIDO DE SENSIBILIDAD  -  CARGA LOS CASOS DE CHOQUE,       *
135700      *    RECONSTRUYE LOS SUPUESTOS POR CASO Y VUELVE A CORRER EL      *
135800      *    MOTOR, EMITIENDO LAS DELTAS Y LA RECONCILIACION DE CADA UNO. *
135900      *    SI SHOCKCSE VIENE VACIO (WKS-CUENTA-CASOS = 0) SIMPLEMENTE   *
136000      *    NO HAY BARRIDO QUE CORRER Y EL PROGRAMA SIGUE SIN ERROR,     *
136100      *    PORQUE EL BARRIDO DE SENSIBILIDAD ES OPCIONAL (NO-GOAL U4).  *
136200      ******************************************************************
136300       2900-CORRE-SENSIBILIDAD SECTION.
136400      *    CARGA TODOS LOS CASOS DE CHOQUE A LA TABLA WKS-CS- EN MEMORIA
136500           PERFORM 2910-LEE-CASO THRU 2910-LEE-CASO-E
136600              UNTIL FIN-SHOCKCSE
136700
136800      *    CORRE EL MOTOR UNA VEZ POR CADA CASO DE CHOQUE CARGADO
136900           IF WKS-CUENTA-CASOS > 0
137000              PERFORM 2920-CORRE-CASO THRU 2920-CORRE-CASO-E
137100                 VARYING WKS-NUM-CASO-ACTUAL FROM 1 BY 1
137200                 UNTIL WKS-NUM-CASO-ACTUAL > WKS-CUENTA-CASOS
137300           END-IF.
137400       2900-CORRE-SENSIBILIDAD-E. EXIT.
137500
137600      *    UN CASO DE CHOQUE TRAE CINCO FACTORES MULTIPLICATIVOS:
137700      *    VOLUMEN, PRECIO, COSTO DE INSUMO, GASTO Y CAPEX
137800       2910-LEE-CASO SECTION.
137900           READ SHOCKCSE
138000              AT END
138100                 MOVE 1 TO WKS-FIN-SHOCKCSE
138200              NOT AT END
138300                 ADD 1 TO WKS-CUENTA-CASOS
138400                 MOVE RCH-ID-CASO TO
138500                    WKS-CS-ID-CASO (WKS-CUENTA-CASOS)
138600                 MOVE RCH-FACTOR-VOLUMEN TO
138700                    WKS-CS-FACTOR-VOLUMEN (WKS-CUENTA-CASOS)
138800                 MOVE RCH-FACTOR-PRECIO TO
138900                    WKS-CS-FACTOR-PRECIO (WKS-CUENTA-CASOS)
139000                 MOVE RCH-FACTOR-COSTO-INSUMO TO
139100                    WKS-CS-FACTOR-COSTO (WKS-CUENTA-CASOS)
139200                 MOVE RCH-FACTOR-GASTO TO
139300                    WKS-CS-FACTOR-GASTO (WKS-CUENTA-CASOS)
139400                 MOVE RCH-FACTOR-CAPEX TO
139500                    WKS-CS-FACTOR-CAPEX (WKS-CUENTA-CASOS)
139600           END-READ.
139700       2910-LEE-CASO-E. EXIT.
139800
139900      *    PARA CADA CASO: RESTAURA LOS SUPUESTOS BASE CON EL CHOQUE
140000      *    APLICADO, VUELVE A CORRER EL MOTOR Y ESCRIBE LAS DELTAS
140100       2920-CORRE-CASO SECTION.
140200           PERFORM 2930-RESTAURA-SUPUESTOS THRU 2930-RESTAURA-SUPUESTOS-E
140300
140400      *    EL MOTOR SE VUELVE A CORRER CON LOS SUPUESTOS YA SACUDIDOS
140500           CALL 'REPMOT1' USING LK-AREA-MOTOR
140600
140700           PERFORM 2940-CALCULA-DELTAS THRU 2940-CALCULA-DELTAS-E
140800           PERFORM 2945-ESCRIBE-SENSIBILIDAD
140900              THRU 2945-ESCRIBE-SENSIBILIDAD-E
141000           PERFORM 2950-ESCRIBE-VARIANZAS THRU 2950-ESCRIBE-VARIANZAS-E.
141100       2920-CORRE-CASO-E. EXIT.
141200
141300      ******************************************************************
141400      *    RECONSTRUYE LOS SUPUESTOS DESDE LA COPIA BASE (WKS-BASE-)    *
141500      *    Y LES APLICA LOS FACTORES DEL CASO ACTUAL.  SE PARTE SIEMPRE *
141600      *    DE LA BASE (NO DEL RESULTADO DEL CASO ANTERIOR) PARA QUE     *
141700      *    LOS CASOS NO SE CONTAMINEN ENTRE SI.  NINGUN SUPUESTO        *
141800      *    CHOCADO PUEDE QUEDAR NEGATIVO; SE PISA A CERO COMO PISO.     *
141900      ******************************************************************
142000       2930-RESTAURA-SUPUESTOS SECTION.
142100           PERFORM 2931-RESTAURA-SEGMENTO THRU 2931-RESTAURA-SEGMENTO-E
142200              VARYING WKS-IX-SEG-VALIDA FROM 1 BY 1
142300              UNTIL WKS-IX-SEG-VALIDA > 3
142400
142500           PERFORM 2933-RESTAURA-GASTO-FIJO
142600              THRU 2933-RESTAURA-GASTO-FIJO-E
142700              VARYING WKS-ANIO-VALIDA FROM 1 BY 1
142800              UNTIL WKS-ANIO-VALIDA > 5
142900
143000           PERFORM 2935-RESTAURA-CAPEX THRU 2935-RESTAURA-CAPEX-E
143100              VARYING WKS-IX-CLASE-VALIDA FROM 1 BY 1
143200              UNTIL WKS-IX-CLASE-VALIDA > 4
143300
143400           COMPUTE LK-COSTO-UNIT-AVICOLA-BASE =
143500              WKS-BB-RAW-TOTAL *
143600              WKS-CS-FACTOR-COSTO (WKS-NUM-CASO-ACTUAL)
143700           IF LK-COSTO-UNIT-AVICOLA-BASE < ZERO
143800              MOVE ZERO TO LK-COSTO-UNIT-AVICOLA-BASE
143900           END-IF
144000
144100           COMPUTE LK-COSTO-UNIT-CAMA-BASE =
144200              WKS-BB-INDUSTRIAL-TOTAL *
144300              WKS-CS-FACTOR-COSTO (WKS-NUM-CASO-ACTUAL)
144400           IF LK-COSTO-UNIT-CAMA-BASE < ZERO
144500              MOVE ZERO TO LK-COSTO-UNIT-CAMA-BASE
144600           END-IF.
144700       2930-RESTAURA-SUPUESTOS-E. EXIT.
144800
144900       2931-RESTAURA-SEGMENTO SECTION.
145000           PERFORM 2932-RESTAURA-SEG-ANIO THRU 2932-RESTAURA-SEG-ANIO-E
145100              VARYING WKS-ANIO-VALIDA FROM 1 BY 1
145200              UNTIL WKS-ANIO-VALIDA > 5.
145300       2931-RESTAURA-SEGMENTO-E. EXIT.
145400
145500      *    APLICA EL FACTOR DE VOLUMEN A CLIENTES Y EL FACTOR DE
145600      *    PRECIO A PRECIO BASE, PREMIO Y CUOTA ANUAL DE UN SEGMENTO/ANO
145700       2932-RESTAURA-SEG-ANIO SECTION.
145800           COMPUTE LK-SG-CLIENTES (WKS-IX-SEG-VALIDA WKS-ANIO-VALIDA) =
145900              WKS-BS-CLIENTES (WKS-IX-SEG-VALIDA WKS-ANIO-VALIDA) *
146000              WKS-CS-FACTOR-VOLUMEN (WKS-NUM-CASO-ACTUAL)
146100           IF LK-SG-CLIENTES (WKS-IX-SEG-VALIDA WKS-ANIO-VALIDA) < ZERO
146200              MOVE ZERO TO
146300                 LK-SG-CLIENTES (WKS-IX-SEG-VALIDA WKS-ANIO-VALIDA)
146400           END-IF
146500
146600           COMPUTE LK-SG-PRECIO-BASE
146700              (WKS-IX-SEG-VALIDA WKS-ANIO-VALIDA) =
146800              WKS-BS-PRECIO-BASE (WKS-IX-SEG-VALIDA WKS-ANIO-VALIDA) *
146900              WKS-CS-FACTOR-PRECIO (WKS-NUM-CASO-ACTUAL)
147000           IF LK-SG-PRECIO-BASE
147100                 (WKS-IX-SEG-VALIDA WKS-ANIO-VALIDA) < ZERO
147200              MOVE ZERO TO
147300                 LK-SG-PRECIO-BASE (WKS-IX-SEG-VALIDA WKS-ANIO-VALIDA)
147400           END-IF
147500
147600           COMPUTE LK-SG-PREMIO-PRECIO
147700              (WKS-IX-SEG-VALIDA WKS-ANIO-VALIDA) =
147800              WKS-BS-PREMIO-PRECIO
147900                 (WKS-IX-SEG-VALIDA WKS-ANIO-VALIDA) *
148000              WKS-CS-FACTOR-PRECIO (WKS-NUM-CASO-ACTUAL)
148100           IF LK-SG-PREMIO-PRECIO
148200                 (WKS-IX-SEG-VALIDA WKS-ANIO-VALIDA) < ZERO
148300              MOVE ZERO TO
148400                 LK-SG-PREMIO-PRECIO
148500                    (WKS-IX-SEG-VALIDA WKS-ANIO-VALIDA)
148600           END-IF
148700
148800           COMPUTE LK-SG-CUOTA-ANUAL
148900              (WKS-IX-SEG-VALIDA WKS-ANIO-VALIDA) =
149000              WKS-BS-CUOTA-ANUAL (WKS-IX-SEG-VALIDA WKS-ANIO-VALIDA) *
149100              WKS-CS-FACTOR-PRECIO (WKS-NUM-CASO-ACTUAL)
149200           IF LK-SG-CUOTA-ANUAL
149300                 (WKS-IX-SEG-VALIDA WKS-ANIO-VALIDA) < ZERO
149400              MOVE ZERO TO
149500                 LK-SG-CUOTA-ANUAL (WKS-IX-SEG-VALIDA WKS-ANIO-VALIDA)
149600           END-IF.
149700       2932-RESTAURA-SEG-ANIO-E. EXIT.
149800
149900      *    APLICA EL FACTOR DE GASTO AL GASTO FIJO BASE DEL ANO
150000       2933-RESTAURA-GASTO-FIJO SECTION.
150100           COMPUTE LK-GF-ANIO (WKS-ANIO-VALIDA) =
150200              WKS-BG-ANO (WKS-ANIO-VALIDA) *
150300              WKS-CS-FACTOR-GASTO (WKS-NUM-CASO-ACTUAL)
150400           IF LK-GF-ANIO (WKS-ANIO-VALIDA) < ZERO
150500              MOVE ZERO TO LK-GF-ANIO (WKS-ANIO-VALIDA)
150600           END-IF.
150700       2933-RESTAURA-GASTO-FIJO-E. EXIT.
150800
150900       2935-RESTAURA-CAPEX SECTION.
151000           PERFORM 2936-RESTAURA-CAPEX-ANIO
151100              THRU 2936-RESTAURA-CAPEX-ANIO-E
151200              VARYING WKS-ANIO-VALIDA FROM 1 BY 1
151300              UNTIL WKS-ANIO-VALIDA > 5.
151400       2935-RESTAURA-CAPEX-E. EXIT.
151500
151600      *    APLICA EL FACTOR DE CAPEX A UNA CLASE DE ACTIVO EN UN ANO
151700       2936-RESTAURA-CAPEX-ANIO SECTION.
151800           COMPUTE LK-CX-ANO (WKS-IX-CLASE-VALIDA WKS-ANIO-VALIDA) =
151900              WKS-BC-ANO (WKS-IX-CLASE-VALIDA WKS-ANIO-VALIDA) *
152000              WKS-CS-FACTOR-CAPEX (WKS-NUM-CASO-ACTUAL)
152100           IF LK-CX-ANO (WKS-IX-CLASE-VALIDA WKS-ANIO-VALIDA) < ZERO
152200              MOVE ZERO TO
152300                 LK-CX-ANO (WKS-IX-CLASE-VALIDA WKS-ANIO-VALIDA)
152400           END-IF.
152500       2936-RESTAURA-CAPEX-ANIO-E. EXIT.
152600
152700      ******************************************************************
152800      *    CALCULA LAS CUATRO DELTAS DEL RESUMEN EJECUTIVO DEL CASO     *
152900      *    (VALOR DE EMPRESA, CAJA FINAL, EBITDA, INGRESO) CONTRA LA    *
153000      *    CORRIDA BASE QUE SE GUARDO EN 2000-CORRE-MOTOR-BASE          *
153100      ******************************************************************
153200       2940-CALCULA-DELTAS SECTION.
153300           COMPUTE WKS-DELTA-VALOR-EMPRESA =
153400              LK-VALOR-EMPRESA - WKS-RB-VALOR-EMPRESA
153500           COMPUTE WKS-DELTA-CAJA-FINAL =
153600              LK-RS-CAJA-FINAL (5) - WKS-RB-CAJA-FINAL (5)
153700           COMPUTE WKS-DELTA-EBITDA =
153800              LK-RS-EBITDA (5) - WKS-RB-EBITDA (5)
153900
154000      *    EL INGRESO DEL CASO SE SUMA PRIMERO PARA LOS 5 ANOS
154100           MOVE ZERO TO WKS-TOTAL-INGRESO-CASO
154200           PERFORM 2941-SUMA-INGRESO-CASO THRU 2941-SUMA-INGRESO-CASO-E
154300              VARYING WKS-ANIO-VALIDA FROM 1 BY 1
154400              UNTIL WKS-ANIO-VALIDA > 5
154500
154600           COMPUTE WKS-DELTA-INGRESO-TOTAL =
154700              WKS-TOTAL-INGRESO-CASO - WKS-RB-INGRESO-TOTAL-5A.
154800       2940-CALCULA-DELTAS-E. EXIT.
154900
155000       2941-SUMA-INGRESO-CASO SECTION.
155100           ADD LK-RS-INGRESO-TOTAL (WKS-ANIO-VALIDA)
155200              TO WKS-TOTAL-INGRESO-CASO.
155300       2941-SUMA-INGRESO-CASO-E. EXIT.
155400
155500      *    UNA LINEA DE RESUMEN DEL CASO, CON LAS CUATRO DELTAS CLAVE
155600       2945-ESCRIBE-SENSIBILIDAD SECTION.
155700           MOVE WKS-CS-ID-CASO (WKS-NUM-CASO-ACTUAL) TO WKS-LS-CASO
155800           MOVE WKS-DELTA-VALOR-EMPRESA   TO WKS-LS-D-EMPRESA
155900           MOVE WKS-DELTA-CAJA-FINAL      TO WKS-LS-D-CAJA
156000           MOVE WKS-DELTA-EBITDA          TO WKS-LS-D-EBITDA
156100           MOVE WKS-DELTA-INGRESO-TOTAL   TO WKS-LS-D-INGRESO
156200           WRITE REG-ANNLRPT FROM WKS-LINEA-SENSIBILIDAD.
156300       2945-ESCRIBE-SENSIBILIDAD-E. EXIT.
156400      ******************************************************************
156500      *    RECONCILIACION (U4) DE CADA CASO DE CHOQUE CONTRA LA BASE -  *
156600      *    VALOR DE EMPRESA (RENGLON ESCALAR, ANO = 0) MAS INGRESO,     *
156700      *    COSTO DE VENTAS, GASTO OPERATIVO, EBITDA Y CAJA FINAL PARA   *
156800      *    CADA UNO DE LOS 5 ANOS DEL PLAN (2008 - SE AMPLIA, ANTES     *
156900      *    SOLO RECONCILIABA CUATRO METRICAS DEL ANO 5)                 *
157000      ******************************************************************
157100       2950-ESCRIBE-VARIANZAS SECTION.
157200           MOVE 'VAL-EMPRESA ' TO WKS-VZ-NOMBRE
157300           MOVE 0 TO WKS-VZ-ANIO
157400           MOVE WKS-RB-VALOR-EMPRESA TO WKS-VZ-BASE
157500           MOVE LK-VALOR-EMPRESA     TO WKS-VZ-CANDIDATO
157600           PERFORM 2960-COMPUTA-VARIANZA THRU 2960-COMPUTA-VARIANZA-E
157700
157800           PERFORM 2955-ESCRIBE-VARIANZAS-ANIO
157900              THRU 2955-ESCRIBE-VARIANZAS-ANIO-E
158000              VARYING WKS-ANIO-VALIDA FROM 1 BY 1
158100              UNTIL WKS-ANIO-VALIDA > 5.
158200       2950-ESCRIBE-VARIANZAS-E. EXIT.
158300      ******************************************************************
158400      *    U4 - RECONCILIA INGRESO, COSTO, GASTO, EBITDA Y CAJA FINAL   *
158500      *    DEL CASO CONTRA LA BASE, ANO POR ANO (2008 - SE AMPLIA LA    *
158600      *    RECONCILIACION, ANTES SOLO CUBRIA EL ANO 5)                  *
158700      ******************************************************************
158800       2955-ESCRIBE-VARIANZAS-ANIO SECTION.
158900           MOVE 'INGRESO-TOT ' TO WKS-VZ-NOMBRE
159000           MOVE WKS-ANIO-VALIDA TO WKS-VZ-ANIO
159100           MOVE WKS-RB-INGRESO-TOTAL (WKS-ANIO-VALIDA) TO WKS-VZ-BASE
159200           MOVE LK-RS-INGRESO-TOTAL (WKS-ANIO-VALIDA)
159300              TO WKS-VZ-CANDIDATO
159400           PERFORM 2960-COMPUTA-VARIANZA THRU 2960-COMPUTA-VARIANZA-E
159500
159600           MOVE 'COSTO-VENTA ' TO WKS-VZ-NOMBRE
159700           MOVE WKS-ANIO-VALIDA TO WKS-VZ-ANIO
159800           MOVE WKS-RB-COSTO-VENTAS (WKS-ANIO-VALIDA) TO WKS-VZ-BASE
159900           MOVE LK-RS-COSTO-VENTAS (WKS-ANIO-VALIDA)
160000              TO WKS-VZ-CANDIDATO
160100           PERFORM 2960-COMPUTA-VARIANZA THRU 2960-COMPUTA-VARIANZA-E
160200
160300           MOVE 'GASTO-OPER  ' TO WKS-VZ-NOMBRE
160400           MOVE WKS-ANIO-VALIDA TO WKS-VZ-ANIO
160500           MOVE WKS-RB-GASTO-OPER (WKS-ANIO-VALIDA) TO WKS-VZ-BASE
160600           MOVE LK-RS-GASTO-OPER-TOTAL (WKS-ANIO-VALIDA)
160700              TO WKS-VZ-CANDIDATO
160800           PERFORM 2960-COMPUTA-VARIANZA THRU 2960-COMPUTA-VARIANZA-E
160900
161000           MOVE 'EBITDA      ' TO WKS-VZ-NOMBRE
161100           MOVE WKS-ANIO-VALIDA TO WKS-VZ-ANIO
161200           MOVE WKS-RB-EBITDA (WKS-ANIO-VALIDA) TO WKS-VZ-BASE
161300           MOVE LK-RS-EBITDA (WKS-ANIO-VALIDA)  TO WKS-VZ-CANDIDATO
161400           PERFORM 2960-COMPUTA-VARIANZA THRU 2960-COMPUTA-VARIANZA-E
161500
161600           MOVE 'CAJA-FINAL  ' TO WKS-VZ-NOMBRE
161700           MOVE WKS-ANIO-VALIDA TO WKS-VZ-ANIO
161800           MOVE WKS-RB-CAJA-FINAL (WKS-ANIO-VALIDA) TO WKS-VZ-BASE
161900           MOVE LK-RS-CAJA-FINAL (WKS-ANIO-VALIDA)
162000              TO WKS-VZ-CANDIDATO
162100           PERFORM 2960-COMPUTA-VARIANZA THRU 2960-COMPUTA-VARIANZA-E.
162200       2955-ESCRIBE-VARIANZAS-ANIO-E. EXIT.
162300
162400      ******************************************************************
162500      *    VARIANZA PORCENTUAL = (CANDIDATO - BASE) / ABS(BASE).  SE    *
162600      *    USA EL VALOR ABSOLUTO DE LA BASE EN EL DENOMINADOR PORQUE    *
162700      *    UNA BASE NEGATIVA (P.EJ. UN EBITDA NEGATIVO) INVERTIRIA EL   *
162800      *    SIGNO DE LA VARIANZA SI SE DIVIDIERA TAL CUAL.  SI LA BASE   *
162900      *    ES CERO LA VARIANZA SE REPORTA COMO 0% (SIN CAMBIO) O 100%   *
163000      *    (APARECIO DE LA NADA) PARA NO DIVIDIR ENTRE CERO.            *
163100      ******************************************************************
163200       2960-COMPUTA-VARIANZA SECTION.
163300      *    VALOR ABSOLUTO DE LA BASE PARA EL DENOMINADOR
163400           IF WKS-VZ-BASE < ZERO
163500              COMPUTE WKS-VZ-BASE-ABS = WKS-VZ-BASE * -1
163600           ELSE
163700              MOVE WKS-VZ-BASE TO WKS-VZ-BASE-ABS
163800           END-IF
163900
164000      *    CASO ESPECIAL: BASE EN CERO, EVITA LA DIVISION ENTRE CERO
164100           IF WKS-VZ-BASE-ABS = ZERO
164200              IF WKS-VZ-CANDIDATO = ZERO
164300                 MOVE ZERO TO WKS-VZ-RESULTADO
164400              ELSE
164500                 MOVE 1 TO WKS-VZ-RESULTADO
164600              END-IF
164700           ELSE
164800              COMPUTE WKS-VZ-RESULTADO ROUNDED =
164900                 (WKS-VZ-CANDIDATO - WKS-VZ-BASE) / WKS-VZ-BASE-ABS
165000           END-IF
165100
165200           MOVE SPACES TO REG-RVARZ
165300           MOVE WKS-VZ-NOMBRE    TO RVZ-NOMBRE-METRICA
165400           MOVE WKS-VZ-ANIO      TO RVZ-ANIO-NO
165500           MOVE WKS-VZ-RESULTADO TO RVZ-VARIANZA
165600           WRITE REG-RVARZ
165700           ADD 1 TO WKS-CUENTA-ESCRITOS.
165800       2960-COMPUTA-VARIANZA-E. EXIT.
165900      ******************************************************************
166000      *    CORTA LA CORRIDA CUANDO LA VALIDACION ENCONTRO ERRORES (V1-  *
166100      *    V5).  NO SE INTENTA CORRER EL MOTOR NI EL BARRIDO DE         *
166200      *    SENSIBILIDAD CON SUPUESTOS INVALIDOS; SOLO SE DEJA CONSTAN-  *
166300      *    CIA EN EL REPORTE Y EN CONSOLA DE QUE LA CORRIDA SE DETUVO,  *
166400      *    Y EL PROGRAMA PASA DIRECTO A CERRAR ARCHIVOS (000-MAIN).     *
166500      ******************************************************************
166600       9000-TERMINA-CON-ERRORES SECTION.
166700           MOVE SPACES TO WKS-RENGLON-REPORTE
166800           STRING 'REPLAN1 - CORRIDA DETENIDA - ' WKS-CUENTA-ERRORES
166900              ' ERRORES DE VALIDACION' DELIMITED BY SIZE
167000              INTO WKS-RENGLON-REPORTE
167100           WRITE REG-ANNLRPT FROM WKS-RENGLON-REPORTE
167200           DISPLAY 'REPLAN1 - CORRIDA DETENIDA POR ERRORES DE '
167300              'VALIDACION' UPON CONSOLE.
167400       9000-TERMINA-CON-ERRORES-E. EXIT.
167500      ******************************************************************
167600      *    CIERRA TODOS LOS ARCHIVOS ABIERTOS POR LA CORRIDA.  SE       *
167700      *    CIERRAN LOS 10 ARCHIVOS DEL PROGRAMA (MAS EL VARRPT QUE      *
167800      *    TAMBIEN CUENTA EN LA TABLA DE STATUS) EN UN SOLO VERBO       *
167900      *    CLOSE, SIGUIENDO LA CONVENCION DE migracfs.cbl DE VERIFICAR  *
168000      *    CADA STATUS DESPUES, NO ANTES, DEL CIERRE FISICO.            *
168100      ******************************************************************
168200       9900-CIERRA-ARCHIVOS SECTION.
168300           CLOSE SCALARS SEGYEARS YEARGLOB OPEXLINE CAPXLINE BOMLINE
168400                 SHOCKCSE ANNLRPT RESULTS VARRPT RISKRPT.
168500      *    BARRE LOS 11 STATUS QUE EL CLOSE ACABA DE DEJAR EN WKS-FS-TABLA
168600           PERFORM 9910-VERIFICA-CIERRE THRU 9910-VERIFICA-CIERRE-E
168700              VARYING WKS-IX-FS FROM 1 BY 1
168800                 UNTIL WKS-IX-FS > 11.
168900       9900-CIERRA-ARCHIVOS-E. EXIT.
169000      ******************************************************************
169100      *    BARRE LOS 11 STATUS DE CIERRE, AVISA SI ALGUNO QUEDO MAL.    *
169200      *    UN STATUS DE CIERRE MALO NO DETIENE LA CORRIDA (YA SE        *
169300      *    ESCRIBIO TODO LO QUE SE IBA A ESCRIBIR); SOLO SE AVISA EN    *
169400      *    CONSOLA PARA QUE OPERACION LO REVISE.                        *
169500      ******************************************************************
169600       9910-VERIFICA-CIERRE SECTION.
169700           IF WKS-FS-TABLA (WKS-IX-FS) NOT = '00'
169800              DISPLAY 'REPLAN1 - AVISO, STATUS DE CIERRE No. '
169900                 WKS-IX-FS ' = ' WKS-FS-TABLA (WKS-IX-FS)
170000                 UPON CONSOLE
170100           END-IF.
170200       9910-VERIFICA-CIERRE-E. EXIT.
170300      ******************************************************************
170400      *    RESUMEN DE ESTADISTICAS DE LA CORRIDA, AL ESTILO DE LOS      *
170500      *    DEMAS PROGRAMAS BATCH DEL DEPARTAMENTO.  SE IMPRIME SOLO EN  *
170600      *    CONSOLA (NO EN EL REPORTE IMPRESO) PARA QUE EL OPERADOR DEL  *
170700      *    TURNO DE BATCH PUEDA VERIFICAR DE UN VISTAZO LOS CONTEOS DE  *
170800      *    CADA ARCHIVO DE ENTRADA SIN TENER QUE ABRIR EL LISTADO.      *
170900      ******************************************************************
171000       9990-ESTADISTICAS SECTION.
171100           DISPLAY '---------------------------------------------'
171200              UPON CONSOLE
171300           DISPLAY 'REPLAN1 - ESTADISTICAS DE LA CORRIDA' UPON CONSOLE
171400      *    FECHA/HORA Y FOLIO DE REPORTE (NIVEL 77, SE FIJAN EN
171500      *    1000-APERTURA-ARCHIVOS Y 2500-IMPRIME-REPORTE)
171600           DISPLAY 'FECHA DE CORRIDA   : ' WKS-FECHA-CORRIDA
171700              UPON CONSOLE
171800           DISPLAY 'HORA DE CORRIDA    : ' WKS-HORA-CORRIDA
171900              UPON CONSOLE
172000           DISPLAY 'PAGINAS DE REPORTE : ' WKS-CONTADOR-PAGINA
172100              UPON CONSOLE
172200      *    CONTEOS DE REGISTROS LEIDOS DE CADA ARCHIVO DE SUPUESTOS
172300           DISPLAY 'SEGYEARS LEIDOS    : ' WKS-CUENTA-SEGYEARS
172400              UPON CONSOLE
172500           DISPLAY 'YEARGLOB LEIDOS    : ' WKS-CUENTA-YEARGLOB
172600              UPON CONSOLE
172700           DISPLAY 'CAPXLINE LEIDOS    : ' WKS-CUENTA-CAPXLINE
172800              UPON CONSOLE
172900           DISPLAY 'BOMLINE LEIDOS     : ' WKS-CUENTA-BOMLINE
173000              UPON CONSOLE
173100           DISPLAY 'CASOS DE CHOQUE    : ' WKS-CUENTA-CASOS
173200              UPON CONSOLE
173300           DISPLAY 'REGISTROS ESCRITOS : ' WKS-CUENTA-ESCRITOS
173400              UPON CONSOLE
173500           DISPLAY 'ERRORES DE VALIDAC.: ' WKS-CUENTA-ERRORES
173600              UPON CONSOLE
173700           DISPLAY '---------------------------------------------'
173800              UPON CONSOLE.
173900       9990-ESTADISTICAS-E. EXIT.
