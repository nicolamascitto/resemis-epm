000100      ******************************************************************
000200      *    R E S E M I S   E P M  -  P A R A M E T R O S   G L O B A L *
000300      ******************************************************************
000400      *   COPYBOOK    : RPARAM                                         *
000500      *   ARCHIVO     : SCALARS (UN SOLO REGISTRO, 80 POSICIONES)      *
000600      *   DESCRIPCION : PARAMETROS ESCALARES DEL PLAN QUINQUENAL       *
000700      *               : (COLCHON DE CAJA, CONSUMOS POR ANIMAL, DIAS DE*
000800      *               : CAPITAL DE TRABAJO, TASAS FINANCIERAS)        *
000900      ******************************************************************
001000       01  REG-RPARAM.
001100           05  RPM-COLCHON-CAJA            PIC S9(11)V99.
001200           05  RPM-ALIM-X-ANIMAL           PIC S9(05)V9(03).
001300           05  RPM-CAMA-X-ANIMAL           PIC S9(05)V9(03).
001400           05  RPM-DIAS-INVENTARIO         PIC S9(03).
001500           05  RPM-DIAS-PROVEEDOR          PIC S9(03).
001600           05  RPM-TASA-IMPUESTO           PIC SV9(6).
001700           05  RPM-TASA-DESCUENTO          PIC SV9(6).
001800           05  RPM-CRECIM-TERMINAL         PIC SV9(6).
001900           05  FILLER                      PIC X(27).
