000100      ******************************************************************
000200      *    R E S E M I S   E P M  -  R E S U L T A D O   A N U A L     *
000300      ******************************************************************
000400      *   COPYBOOK    : RRESA                                          *
000500      *   ARCHIVO     : RESULTS, TIPO DE REGISTRO O1 (UN REGISTRO POR  *
000600      *               : ANO DE PLAN, 5 REGISTROS)                     *
000700      *   DESCRIPCION : RESULTADO ANUAL DEL MOTOR DE PLANEACION -     *
000800      *               : INGRESOS, COSTOS, CAPITAL DE TRABAJO, CAJA     *
000900      ******************************************************************
001000       01  REG-RRESA.
001100           05  RRA-TIPO-REG                PIC X(02).
001200               88  RRA-ES-ANUAL                     VALUE 'O1'.
001300           05  RRA-ANIO-NO                 PIC 9(01).
001400           05  RRA-INGRESO-DIRECTO         PIC S9(13)V99.
001500           05  RRA-INGRESO-SOCIO           PIC S9(13)V99.
001600           05  RRA-INGRESO-CAMA            PIC S9(13)V99.
001700           05  RRA-INGRESO-TOTAL           PIC S9(13)V99.
001800           05  RRA-COSTO-VENTAS            PIC S9(13)V99.
001900           05  RRA-UTILIDAD-BRUTA          PIC S9(13)V99.
002000           05  RRA-GASTO-OPER-TOTAL        PIC S9(13)V99.
002100           05  RRA-EBITDA                  PIC S9(13)V99.
002200           05  RRA-DEPRECIACION            PIC S9(13)V99.
002300           05  RRA-IMPUESTOS               PIC S9(13)V99.
002400           05  RRA-DELTA-CAP-TRABAJO       PIC S9(13)V99.
002500           05  RRA-CAPEX-TOTAL             PIC S9(13)V99.
002600           05  RRA-FLUJO-LIBRE             PIC S9(13)V99.
002700           05  RRA-CAJA-FINAL              PIC S9(13)V99.
002800           05  RRA-PCT-MARGEN-BRUTO        PIC S9(03)V9(04).
002900           05  RRA-PCT-MARGEN-EBITDA       PIC S9(03)V9(04).
003000           05  FILLER                      PIC X(40).
