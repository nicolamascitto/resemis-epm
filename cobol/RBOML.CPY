000100      ******************************************************************
000200      *    R E S E M I S   E P M  -  C O M P O N E N T E   D E   F O R*
000300      ******************************************************************
000400      *   COPYBOOK    : RBOML                                          *
000500      *   ARCHIVO     : BOMLINE (UN REGISTRO POR COMPONENTE, CUALQUIER*
000600      *               : ORDEN)                                         *
000700      *   DESCRIPCION : FORMULA DE PRODUCCION (BOM) DEL ALIMENTO       *
000800      *               : AVICOLA  -  MATERIA PRIMA (R) O COSTO          *
000900      *               : INDUSTRIAL (I) POR KILO TERMINADO              *
001000      ******************************************************************
001100       01  REG-RBOML.
001200           05  RBM-ID-COMPONENTE           PIC X(10).
001300           05  RBM-TIPO-COMPONENTE         PIC X(01).
001400               88  RBM-MATERIA-PRIMA               VALUE 'R'.
001500               88  RBM-COSTO-INDUSTRIAL             VALUE 'I'.
001600           05  RBM-BANDERA-QUITOSANO       PIC X(01).
001700               88  RBM-ES-QUITOSANO                 VALUE 'Y'.
001800           05  RBM-PCT-PESO                PIC SV9(6).
001900           05  RBM-EUR-POR-KG              PIC S9(05)V9(04).
002000           05  RBM-COSTO-EUR               PIC S9(05)V9(04).
002100           05  FILLER                      PIC X(44).
