000100      ******************************************************************
000200      *    R E S E M I S   E P M  -  S E G M E N T O   P O R   A N O   *
000300      ******************************************************************
000400      *   COPYBOOK    : RSEGAN                                         *
000500      *   ARCHIVO     : SEGYEARS (3 SEGMENTOS X 5 ANOS, ORDENADO POR   *
000600      *               : SEGMENTO Y ANO)                                *
000700      *   DESCRIPCION : SUPUESTOS COMERCIALES POR SEGMENTO Y ANO DE    *
000800      *               : PLAN  -  DIRECTO (DI), SOCIO (PA), CAMA (LI)   *
000900      ******************************************************************
001000       01  REG-RSEGAN.
001100           05  RSG-COD-SEGMENTO            PIC X(02).
001200               88  RSG-ES-DIRECTO                  VALUE 'DI'.
001300               88  RSG-ES-SOCIO                     VALUE 'PA'.
001400               88  RSG-ES-CAMA                       VALUE 'LI'.
001500           05  RSG-ANIO-NO                 PIC 9(01).
001600           05  RSG-CLIENTES                PIC S9(07)V9(02).
001700           05  RSG-ANIMALES-X-CLI          PIC S9(09)V9(02).
001800           05  RSG-TASA-INCLUSION          PIC SV9(6).
001900           05  RSG-CUOTA-ANUAL             PIC S9(09)V99.
002000           05  RSG-PRECIO-BASE             PIC S9(05)V9(04).
002100           05  RSG-PREMIO-PRECIO           PIC S9(05)V9(04).
002200           05  RSG-FACTOR-DISPONE          PIC SV9(6).
002300           05  RSG-DIAS-COBRO              PIC S9(03).
002400           05  RSG-TASA-CONVERSION         PIC SV9(6).
002500           05  RSG-TASA-DESERCION          PIC SV9(6).
002600           05  FILLER                      PIC X(01).
