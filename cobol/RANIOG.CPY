000100      ******************************************************************
000200      *    R E S E M I S   E P M  -  G L O B A L E S   P O R   A N O   *
000300      ******************************************************************
000400      *   COPYBOOK    : RANIOG                                         *
000500      *   ARCHIVO     : YEARGLOB (5 REGISTROS, ORDENADO POR ANO)        *
000600      *   DESCRIPCION : FACTOR DE COSTO UNITARIO, INYECCIONES DE       *
000700      *               : CAPITAL Y TOPE DE GASTO CONTINGENTE POR ANO    *
000800      ******************************************************************
000900       01  REG-RANIOG.
001000           05  RAG-ANIO-NO                 PIC 9(01).
001100           05  RAG-FACTOR-COSTO-UNIT       PIC SV9(6).
001200           05  RAG-CAPITAL-SEMILLA         PIC S9(11)V99.
001300           05  RAG-CAPITAL-PRE             PIC S9(11)V99.
001400           05  RAG-CAPITAL-SERIE           PIC S9(11)V99.
001500           05  RAG-TOPE-CONTINGENCIA       PIC S9(09)V99.
001600           05  FILLER                      PIC X(23).
