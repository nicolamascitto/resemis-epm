000100      ******************************************************************
000200      *    R E S E M I S   E P M  -  R U B R O   D E   G A S T O  F I J*
000300      ******************************************************************
000400      *   COPYBOOK    : ROPEXL                                         *
000500      *   ARCHIVO     : OPEXLINE (UN REGISTRO POR RUBRO Y ANO, EN      *
000600      *               : CUALQUIER ORDEN; SE SUMA POR ANO AL CARGARLO)  *
000700      *   DESCRIPCION : GASTO FIJO DE OPERACION, POR RUBRO Y ANO       *
000800      ******************************************************************
000900       01  REG-ROPEXL.
001000           05  ROP-ID-RUBRO                PIC X(10).
001100           05  ROP-ANIO-NO                 PIC 9(01).
001200           05  ROP-MONTO                   PIC S9(11)V99.
001300           05  FILLER                      PIC X(56).
