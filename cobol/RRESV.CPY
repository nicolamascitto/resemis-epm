000100      ******************************************************************
000200      *    R E S E M I S   E P M  -  R E S U L T A D O   D E   V A L O *
000300      ******************************************************************
000400      *   COPYBOOK    : RRESV                                          *
000500      *   ARCHIVO     : RESULTS, TIPO DE REGISTRO O2 (UN SOLO REGISTRO *
000600      *               : POR CORRIDA, MISMA LONGITUD QUE REG-RRESA)     *
000700      *   DESCRIPCION : RESULTADO DE LA VALORACION POR FLUJO DE CAJA   *
000800      *               : DESCONTADO (DCF) CON VALOR TERMINAL GORDON     *
000900      ******************************************************************
001000       01  REG-RRESV.
001100           05  RRV-TIPO-REG                PIC X(02).
001200               88  RRV-ES-VALORACION                VALUE 'O2'.
001300           05  RRV-VALOR-PRESENTE-FLUJOS   PIC S9(13)V99.
001400           05  RRV-VALOR-TERMINAL          PIC S9(13)V99.
001500           05  RRV-VALOR-PRESENTE-TERMINAL PIC S9(13)V99.
001600           05  RRV-VALOR-EMPRESA           PIC S9(13)V99.
001700           05  FILLER                      PIC X(205).
