000100      ******************************************************************
000200      *    R E S E M I S   E P M  -  C A S O   D E   C H O Q U E       *
000300      ******************************************************************
000400      *   COPYBOOK    : RCHOQ                                          *
000500      *   ARCHIVO     : SHOCKCSE (UN REGISTRO POR CASO DE SENSIBILIDAD)*
000600      *   DESCRIPCION : FACTORES MULTIPLICADORES DE CHOQUE POR CASO,   *
000700      *               : PARA EL BARRIDO DE SENSIBILIDAD DEL PLAN       *
000800      ******************************************************************
000900       01  REG-RCHOQ.
001000           05  RCH-ID-CASO                 PIC X(12).
001100           05  RCH-FACTOR-VOLUMEN          PIC S9V9(4).
001200           05  RCH-FACTOR-PRECIO           PIC S9V9(4).
001300           05  RCH-FACTOR-COSTO-INSUMO     PIC S9V9(4).
001400           05  RCH-FACTOR-GASTO            PIC S9V9(4).
001500           05  RCH-FACTOR-CAPEX            PIC S9V9(4).
001600           05  FILLER                      PIC X(43).
