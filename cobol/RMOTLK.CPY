000100      ******************************************************************
000200      *    R E S E M I S   E P M  -  A R E A   D E   E N L A C E       *
000300      ******************************************************************
000400      *   COPYBOOK    : RMOTLK                                         *
000500      *   USO         : LINKAGE SECTION COMPARTIDA ENTRE REPLAN1 Y EL  *
000600      *               : SUBPROGRAMA MOTOR REPMOT1.  CONTIENE LOS       *
000700      *               : SUPUESTOS DE ENTRADA (YA CON LOS CHOQUES       *
000800      *               : APLICADOS SI CORRESPONDE), LAS TABLAS DE       *
000900      *               : TRABAJO Y EL AREA DE RESULTADO POR ANO.        *
001000      ******************************************************************
001100       01  LK-AREA-MOTOR.
001200      *------------------------------------------------------------*
001300      *    PARAMETROS ESCALARES (COPIA DE REG-RPARAM)               *
001400      *------------------------------------------------------------*
001500           05  LK-PARAMS.
001600               10  LK-COLCHON-CAJA          PIC S9(11)V99.
001700               10  LK-ALIM-X-ANIMAL         PIC S9(05)V9(03).
001800               10  LK-CAMA-X-ANIMAL         PIC S9(05)V9(03).
001900               10  LK-DIAS-INVENTARIO       PIC S9(03).
002000               10  LK-DIAS-PROVEEDOR        PIC S9(03).
002100               10  LK-TASA-IMPUESTO         PIC SV9(6).
002200               10  LK-TASA-DESCUENTO        PIC SV9(6).
002300               10  LK-CRECIM-TERMINAL       PIC SV9(6).
002400      *------------------------------------------------------------*
002500      *    TABLA DE SEGMENTOS POR ANO (3 SEGMENTOS X 5 ANOS)         *
002600      *    INDICE 1 = DIRECTO  2 = SOCIO  3 = CAMA                   *
002700      *------------------------------------------------------------*
002800           05  LK-TABLA-SEGMENTOS.
002900               10  LK-SEG-ANIO OCCURS 3 TIMES INDEXED BY LK-IX-SEG.
003000                   15  LK-SEG-X-ANO OCCURS 5 TIMES INDEXED BY LK-IX-ANO1.
003100                       20  LK-SG-CLIENTES           PIC S9(07)V9(02).
003200                       20  LK-SG-ANIMALES-X-CLI     PIC S9(09)V9(02).
003300                       20  LK-SG-TASA-INCLUSION     PIC SV9(6).
003400                       20  LK-SG-CUOTA-ANUAL        PIC S9(09)V99.
003500                       20  LK-SG-PRECIO-BASE        PIC S9(05)V9(04).
003600                       20  LK-SG-PREMIO-PRECIO      PIC S9(05)V9(04).
003700                       20  LK-SG-FACTOR-DISPONE     PIC SV9(6).
003800                       20  LK-SG-DIAS-COBRO         PIC S9(03).
003900                       20  LK-SG-TASA-CONVERSION    PIC SV9(6).
004000                       20  LK-SG-TASA-DESERCION     PIC SV9(6).
004100      *------------------------------------------------------------*
004200      *    GLOBALES POR ANO (5 REGISTROS)                            *
004300      *------------------------------------------------------------*
004400           05  LK-TABLA-GLOBALES.
004500               10  LK-GLB-ANIO OCCURS 5 TIMES INDEXED BY LK-IX-ANO2.
004600                   15  LK-GB-FACTOR-COSTO-UNIT  PIC SV9(6).
004700                   15  LK-GB-CAPITAL-SEMILLA    PIC S9(11)V99.
004800                   15  LK-GB-CAPITAL-PRE        PIC S9(11)V99.
004900                   15  LK-GB-CAPITAL-SERIE      PIC S9(11)V99.
005000                   15  LK-GB-TOPE-CONTINGENCIA  PIC S9(09)V99.
005100      *------------------------------------------------------------*
005200      *    GASTO FIJO DE OPERACION, YA SUMADO POR ANO                *
005300      *------------------------------------------------------------*
005400           05  LK-TABLA-GASTO-FIJO.
005500               10  LK-GF-ANIO OCCURS 5 TIMES INDEXED BY LK-IX-ANO3
005600                             PIC S9(11)V99.
005700      *------------------------------------------------------------*
005800      *    CAPEX POR CLASE DE ACTIVO Y ANO (4 CLASES X 5 ANOS)       *
005900      *    INDICE 1=LB 2=PL 3=VD 4=IT                                *
006000      *------------------------------------------------------------*
006100           05  LK-TABLA-CAPEX.
006200               10  LK-CX-CLASE OCCURS 4 TIMES INDEXED BY LK-IX-CLASE.
006300                   15  LK-CX-ANO OCCURS 5 TIMES INDEXED BY LK-IX-ANO4
006400                             PIC S9(11)V99.
006500      *------------------------------------------------------------*
006600      *    COSTOS UNITARIOS BASE DE LA FORMULA (BOM), YA CALCULADOS  *
006700      *------------------------------------------------------------*
006800           05  LK-COSTO-UNIT-AVICOLA-BASE  PIC S9(05)V9(04).
006900           05  LK-COSTO-UNIT-CAMA-BASE     PIC S9(05)V9(04).
007000      *------------------------------------------------------------*
007100      *    RESULTADO POR ANO, DEVUELTO AL INVOCANTE (5 ANOS)         *
007200      *------------------------------------------------------------*
007300           05  LK-TABLA-RESULTADO.
007400               10  LK-RES-ANIO OCCURS 5 TIMES INDEXED BY LK-IX-RES.
007500                   15  LK-RS-INGRESO-DIRECTO    PIC S9(13)V99.
007600                   15  LK-RS-INGRESO-SOCIO      PIC S9(13)V99.
007700                   15  LK-RS-INGRESO-CAMA       PIC S9(13)V99.
007800                   15  LK-RS-INGRESO-TOTAL      PIC S9(13)V99.
007900                   15  LK-RS-COSTO-VENTAS       PIC S9(13)V99.
008000                   15  LK-RS-UTILIDAD-BRUTA     PIC S9(13)V99.
008100                   15  LK-RS-GASTO-OPER-TOTAL   PIC S9(13)V99.
008200                   15  LK-RS-EBITDA             PIC S9(13)V99.
008300                   15  LK-RS-DEPRECIACION       PIC S9(13)V99.
008400                   15  LK-RS-IMPUESTOS          PIC S9(13)V99.
008500                   15  LK-RS-DELTA-CAP-TRABAJO  PIC S9(13)V99.
008600                   15  LK-RS-CAPEX-TOTAL        PIC S9(13)V99.
008700                   15  LK-RS-FLUJO-LIBRE        PIC S9(13)V99.
008800                   15  LK-RS-CAJA-FINAL         PIC S9(13)V99.
008900                   15  LK-RS-PCT-MARGEN-BRUTO   PIC S9(03)V9(04).
009000                   15  LK-RS-PCT-MARGEN-EBITDA  PIC S9(03)V9(04).
009100           05  LK-VALOR-PRESENTE-FLUJOS    PIC S9(13)V99.
009200           05  LK-VALOR-TERMINAL           PIC S9(13)V99.
009300           05  LK-VALOR-PRESENTE-TERMINAL  PIC S9(13)V99.
009400           05  LK-VALOR-EMPRESA            PIC S9(13)V99.
009500           05  FILLER                      PIC X(10).
