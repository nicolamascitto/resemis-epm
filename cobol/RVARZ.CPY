000100      ******************************************************************
000200      *    R E S E M I S   E P M  -  V A R I A N Z A   V S .  B A S E  *
000300      ******************************************************************
000400      *   COPYBOOK    : RVARZ                                          *
000500      *   ARCHIVO     : VARRPT (UN REGISTRO POR METRICA Y ANO)        *
000600      *   DESCRIPCION : RECONCILIACION  -  VARIANZA RELATIVA ENTRE UNA *
000700      *               : CORRIDA CANDIDATA Y LA CORRIDA BASE            *
000800      ******************************************************************
000900       01  REG-RVARZ.
001000           05  RVZ-NOMBRE-METRICA          PIC X(12).
001100           05  RVZ-ANIO-NO                 PIC 9(01).
001200           05  RVZ-VARIANZA                PIC S9(05)V9(06).
001300           05  FILLER                      PIC X(61).
