000100      ******************************************************************
000200      *    R E S E M I S   E P M  -  R U B R O   D E   C A P E X       *
000300      ******************************************************************
000400      *   COPYBOOK    : RCAPXL                                         *
000500      *   ARCHIVO     : CAPXLINE (4 CLASES DE ACTIVO X 5 ANOS,         *
000600      *               : ORDENADO POR CLASE Y ANO)                     *
000700      *   DESCRIPCION : INVERSION DE CAPITAL POR CLASE DE ACTIVO Y ANO *
000800      *               : LB=LABORATORIO PL=PLANTA PILOTO VD=VALDARNO    *
000900      *               : IT=EQUIPO DE COMPUTO                          *
001000      ******************************************************************
001100       01  REG-RCAPXL.
001200           05  RCX-CLASE-ACTIVO            PIC X(02).
001300               88  RCX-LABORATORIO                 VALUE 'LB'.
001400               88  RCX-PLANTA-PILOTO                VALUE 'PL'.
001500               88  RCX-SITIO-VALDARNO               VALUE 'VD'.
001600               88  RCX-EQUIPO-COMPUTO               VALUE 'IT'.
001700           05  RCX-ANIO-NO                 PIC 9(01).
001800           05  RCX-MONTO                   PIC S9(11)V99.
001900           05  FILLER                      PIC X(64).
