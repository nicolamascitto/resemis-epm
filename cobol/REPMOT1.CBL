000100      ******************************************************************
000200      * FECHA       : 03/02/1989                                       *
000300      * PROGRAMADOR : J. SALAZAR (JSAL)                                *
000400      * APLICACION  : PLANEACION FINANCIERA RESEMIS                    *
000500      * PROGRAMA    : REPMOT1                                          *
000600      * TIPO        : BATCH (SUBPROGRAMA, CALLED)                      *
000700      * DESCRIPCION : MOTOR DE CALCULO DEL PLAN QUINQUENAL.  RECIBE    *
000800      *             : LOS SUPUESTOS YA CARGADOS (Y CHOCADOS SI APLICA) *
000900      *             : EN EL AREA DE ENLACE Y DEVUELVE EL RESULTADO     *
001000      *             : ANUAL MAS LA VALORACION POR FLUJO DESCONTADO     *
001100      * ARCHIVOS    : NINGUNO (RECIBE TODO POR LINKAGE)                *
001200      * ACCION (ES) : C=CALCULA                                        *
001300      * INSTALADO   : 10/02/1989                                       *
001400      * BPM/RATIONAL: 241190                                           *
001500      * NOMBRE      : MOTOR DE CALCULO PLAN QUINQUENAL RESEMIS         *
001600      ******************************************************************
001700      *                   B I T A C O R A   D E   C A M B I O S        *
001800      ******************************************************************
001900      * 03/02/1989 JSAL 241190  VERSION INICIAL DEL MOTOR DE CALCULO   *
002000      * 03/02/1989 JSAL 241190  REGLAS B1-B4 PRECIO/UNIDADES/INGRESO   *
002100      * 09/02/1989 JSAL 241190  REGLA B5 CAPITAL DE TRABAJO            *
002200      * 09/02/1989 JSAL 241190  REGLA B6 DEPRECIACION LINEA RECTA      *
002300      * 14/02/1989 CROD 241190  REGLA B7 TOPE DE GASTO CONTINGENTE     *
002400      * 14/02/1989 CROD 241190  REGLA B8 EBITDA Y CALCULO DE IMPUESTO  *
002500      * 16/02/1989 CROD 241190  REGLA B9 FLUJO DE CAJA LIBRE           *
002600      * 20/02/1989 JSAL 241190  REGLA B10 VALORACION DCF GORDON        *
002700      * 05/06/1991 JSAL 245310  SE AGREGA ACTIVACION RECURSIVA SOCIOS  *
002800      * 18/11/1994 LMTZ 248802  SE CORRIGE ARRASTRE DE CAJA INICIAL    *
002900      * 30/12/1998 LMTZ 251009  REVISION FIN DE SIGLO - SIN IMPACTO,   *
003000      *                         NO HAY FECHAS DE 2 DIGITOS EN EL MOTOR *
003100      * 12/07/2001 ROBG 253114  SE AGREGA TOPE DE CONTINGENCIA X ANO   *
003200      * 22/03/2006 ROBG 256631  SE AJUSTA REDONDEO DE MARGENES A 4 DEC *
003300      * 09/05/2008 ROBG 258820  SE MARCA INITIAL PROGRAM, SE DETECTO   *
003400      *                         QUE CAJA INICIAL, CAP.TRABAJO Y CAPEX  *
003500      *                         ACUM. QUEDABAN PEGADOS DE UN CASO AL   *
003600      *                         SIGUIENTE AL CORRER VARIOS CASOS DE    *
003700      *                         CHOQUE EN UNA SOLA CORRIDA DE REPLAN1  *
003800      ******************************************************************
003900       IDENTIFICATION DIVISION.
004000       PROGRAM-ID. REPMOT1 IS INITIAL PROGRAM.
004100       AUTHOR. J SALAZAR.
004200       INSTALLATION. RESEMIS - DEPARTAMENTO DE PLANEACION FINANCIERA.
004300       DATE-WRITTEN. 03/02/1989.
004400       DATE-COMPILED. 22/03/2006.
004500       SECURITY.  CONFIDENCIAL - USO INTERNO DE PLANEACION FINANCIERA.
004600      *----------------------------------------------------------------*
004700       ENVIRONMENT DIVISION.
004800       CONFIGURATION SECTION.
004900       SPECIAL-NAMES.
005000           C01 IS TOP-OF-FORM.
005100      *----------------------------------------------------------------*
005200       DATA DIVISION.
005300       WORKING-STORAGE SECTION.
005400      ******************************************************************
005500      *         TABLA DE VIDA UTIL POR CLASE DE ACTIVO (REGLA B6)      *
005600      *         INDICE 1=LB(05) 2=PL(07) 3=VD(10) 4=IT(03)             *
005700      ******************************************************************
005800       01  TABLA-VIDA-UTIL.
005900           02  FILLER               PIC X(08) VALUE '05071003'.
006000       01  WKS-VIDA-UTIL-R REDEFINES TABLA-VIDA-UTIL.
006100           02  WKS-VIDA-UTIL        PIC 99 OCCURS 4 TIMES.
006200      ******************************************************************
006300      *         ANO CALENDARIO DEL RENGLON, PARA ENCABEZADOS           *
006400      ******************************************************************
006500       01  WKS-ANIO-CALENDARIO     PIC 9(04) VALUE ZEROES.
006600       01  WKS-ANIO-CALENDARIO-R REDEFINES WKS-ANIO-CALENDARIO.
006700           02  WKS-SIGLO-CAL        PIC 9(02).
006800           02  WKS-ANIO-CORTO-CAL   PIC 9(02).
006900      ******************************************************************
007000      *         BANDERAS DE PRIMER ANO DE VIDA, POR CLASE DE ACTIVO    *
007100      ******************************************************************
007200       01  WKS-BANDERA-PRIMER-ANIO  PIC X(05) VALUE SPACES.
007300       01  WKS-BANDERA-PRIMER-ANIO-R REDEFINES WKS-BANDERA-PRIMER-ANIO.
007400           02  WKS-BANDERA-X-ANIO   PIC X(01) OCCURS 5 TIMES.
007500      ******************************************************************
007600      *    INDICE DE ANO EN CURSO, SUELTO A NIVEL 77 PORQUE ES EL      *
007700      *    CONTROL DE LA PERFORM VARYING PRINCIPAL DEL MOTOR           *
007800      ******************************************************************
007900       77  WKS-ANIO                PIC 9(01) COMP VALUE ZERO.
008000       77  WKS-ANIO-ANT             PIC 9(01) COMP VALUE ZERO.
008100      ******************************************************************
008200      *              INDICES Y CONTADORES DE TRABAJO                   *
008300      ******************************************************************
008400       01  WKS-INDICES.
008500           02  WKS-IX-SEG           PIC 9(01) COMP.
008600           02  WKS-IX-CLASE         PIC 9(01) COMP.
008700           02  FILLER               PIC X(08).
008800      ******************************************************************
008900      *    SOCIOS ACTIVOS POR ANO (REGLA B3), CALCULADOS EN FORMA      *
009000      *    RECURSIVA A PARTIR DE LOS SOCIOS FIRMADOS (LK-SG-CLIENTES)  *
009100      ******************************************************************
009200       01  WKS-TABLA-ACTIVOS-SOCIO.
009300           02  WKS-ACTIVOS-SOCIO    PIC S9(07)V9(02) OCCURS 5 TIMES.
009400           02  FILLER               PIC X(04).
009500      ******************************************************************
009600      *              ACUMULADORES DE CAPITAL DE TRABAJO Y CAPEX        *
009700      ******************************************************************
009800       01  WKS-ACUMULADORES.
009900           02  WKS-NETO-CAP-TRABAJO-ANT  PIC S9(13)V99 VALUE ZEROES.
010000           02  WKS-NETO-CAP-TRABAJO      PIC S9(13)V99 VALUE ZEROES.
010100           02  WKS-CAJA-INICIAL          PIC S9(13)V99 VALUE ZEROES.
010200           02  WKS-CAPEX-ACUM-LB         PIC S9(11)V99 VALUE ZEROES.
010300           02  WKS-CAPEX-ACUM-PL         PIC S9(11)V99 VALUE ZEROES.
010400           02  WKS-CAPEX-ACUM-VD         PIC S9(11)V99 VALUE ZEROES.
010500           02  WKS-CAPEX-ACUM-IT         PIC S9(11)V99 VALUE ZEROES.
010600           02  FILLER                    PIC X(12).
010700      ******************************************************************
010800      *              AREAS DE TRABAJO POR SEGMENTO Y POR ANO            *
010900      ******************************************************************
011000       01  WKS-CALCULO-ANIO.
011100           02  WKS-PRECIO-DIRECTO        PIC S9(05)V9(04) VALUE ZEROES.
011200           02  WKS-PRECIO-SOCIO          PIC S9(05)V9(04) VALUE ZEROES.
011300           02  WKS-PRECIO-CAMA           PIC S9(05)V9(04) VALUE ZEROES.
011400           02  WKS-UNIDADES-DIRECTO      PIC S9(13)V9(3)  VALUE ZEROES.
011500           02  WKS-UNIDADES-SOCIO        PIC S9(13)V9(3)  VALUE ZEROES.
011600           02  WKS-UNIDADES-CAMA         PIC S9(13)V9(3)  VALUE ZEROES.
011700           02  WKS-GASTO-FIJO-ANIO       PIC S9(11)V99    VALUE ZEROES.
011800           02  WKS-ENTRADA-EQUITY        PIC S9(11)V99    VALUE ZEROES.
011900           02  WKS-CAPEX-TOTAL-ANIO      PIC S9(11)V99    VALUE ZEROES.
012000           02  WKS-COSTO-UNIT-AVICOLA    PIC S9(05)V9(04) VALUE ZEROES.
012100           02  WKS-COSTO-UNIT-CAMA       PIC S9(05)V9(04) VALUE ZEROES.
012200           02  WKS-EBIT                  PIC S9(13)V99    VALUE ZEROES.
012300           02  WKS-TASA-DESC-EFECTIVA    PIC SV9(6)       VALUE ZEROES.
012400           02  WKS-TASA-CRECIM-EFECTIVA  PIC SV9(6)       VALUE ZEROES.
012500           02  WKS-FACTOR-DESCUENTO      PIC S9V9(6)      VALUE ZEROES.
012600           02  WKS-BASE-UNO-MAS-TASA     PIC S9V9(6)      VALUE ZEROES.
012700           02  WKS-GASTO-CONTINGENTE     PIC S9(09)V99    VALUE ZEROES.
012800           02  FILLER                    PIC X(20).
012900      ******************************************************************
013000       LINKAGE SECTION.
013100           COPY RMOTLK.
013200      ******************************************************************
013300       PROCEDURE DIVISION USING LK-AREA-MOTOR.
013400      ******************************************************************
013500      *               S E C C I O N    P R I N C I P A L
013600      *------------------------------------------------------------*
013700      *    ESTE ES EL UNICO PUNTO DE ENTRADA DEL MOTOR.  REPLAN1   *
013800      *    LO INVOCA UNA VEZ PARA LA CORRIDA BASE Y UNA VEZ MAS    *
013900      *    POR CADA CASO DE CHOQUE DEL BARRIDO DE SENSIBILIDAD     *
014000      *    (SECCION 2900 DE REPLAN1), SIEMPRE CON EL MISMO AREA    *
014100      *    DE ENLACE LK-AREA-MOTOR.  COMO EL PROGRAMA ESTA MARCADO *
014200      *    IS INITIAL PROGRAM, CADA CALL ARRANCA CON LOS           *
014300      *    ACUMULADORES DE WORKING-STORAGE EN SUS VALORES          *
014400      *    INICIALES (VER BITACORA 09/05/2008 ROBG).  LA SECUENCIA *
014500      *    DE CALCULO ES SIEMPRE LA MISMA: PRIMERO LOS SOCIOS       *
014600      *    ACTIVOS (NO DEPENDEN DEL ANO), LUEGO LOS CINCO ANOS DEL  *
014700      *    PLAN UNO POR UNO, Y AL FINAL LA VALORACION DE LA         *
014800      *    EMPRESA SOBRE LOS FLUJOS YA CALCULADOS                  *
014900      ******************************************************************
015000       0000-MOTOR-PRINCIPAL SECTION.
015100      *    B1-B3: SOCIOS ACTIVOS, NO DEPENDE DEL ANO EN CURSO
015200           PERFORM 2100-CALCULA-ACTIVOS-SOCIO
015300              THRU 2100-CALCULA-ACTIVOS-SOCIO-E
015400
015500      *    CORRE LAS REGLAS B1 A B9 UNA VEZ POR CADA UNO DE LOS
015600      *    CINCO ANOS DEL PLAN, EN ORDEN ASCENDENTE
015700           PERFORM 2200-CALCULA-ANIO
015800              THRU 2200-CALCULA-ANIO-E
015900              VARYING WKS-ANIO FROM 1 BY 1 UNTIL WKS-ANIO > 5
016000
016100      *    REGLA B10: VALORACION DCF SOBRE LOS 5 FLUJOS YA CALCULADOS
016200           PERFORM 2800-CALCULA-VALORACION
016300              THRU 2800-CALCULA-VALORACION-E.
016400
016500       0000-MOTOR-PRINCIPAL-E.
016600      *    REGRESA A QUIEN HIZO EL CALL (REPLAN1), NO HACE STOP RUN
016700      *    PORQUE ESTE PROGRAMA ES UN SUBPROGRAMA, NO EL PRINCIPAL
016800           EXIT PROGRAM.
016900
017000      ******************************************************************
017100      *    B1-B3 NO DEPENDEN DE ANO: ACTIVACION RECURSIVA DE SOCIOS    *
017200      *    ACTIVE(1) = MAX(0, FIRMADOS(1) X CONVERSION(1))            *
017300      *    ACTIVE(Y) = MAX(0, ACTIVE(Y-1) X (1-DESERCION(Y))          *
017400      *                 + FIRMADOS(Y-1) X CONVERSION(Y))              *
017500      *------------------------------------------------------------*
017600      *    EL SEGMENTO SOCIO (INDICE 2 DE LA TABLA DE SEGMENTOS) ES *
017700      *    EL UNICO QUE SE VENDE A TRAVES DE UNA MEMBRESIA: UN      *
017800      *    SOCIO QUE SE FIRMA EN EL ANO Y-1 SE CONVIERTE EN ACTIVO  *
017900      *    HASTA EL ANO Y (CON LA TASA DE CONVERSION DE ESE ANO), Y *
018000      *    UNA VEZ ACTIVO SE QUEDA ACTIVO DE UN ANO A OTRO SALVO LA *
018100      *    DESERCION.  POR ESO ESTE CALCULO NO CABE EN EL LOOP      *
018200      *    NORMAL POR ANO (2200) Y SE RESUELVE APARTE, ANTES, EN    *
018300      *    FORMA RECURSIVA: EL ANO 1 ES CASO BASE Y LOS ANOS 2 A 5  *
018400      *    SE ARRASTRAN DEL ANO ANTERIOR EN 2110                    *
018500      ******************************************************************
018600       2100-CALCULA-ACTIVOS-SOCIO SECTION.
018700      *    CASO BASE DE LA RECURSION: SOCIOS ACTIVOS DEL ANO 1
018800           COMPUTE WKS-ACTIVOS-SOCIO (1) ROUNDED =
018900                   LK-SG-CLIENTES (2 1) * LK-SG-TASA-CONVERSION (2 1)
019000      *    NUNCA SE PERMITEN SOCIOS ACTIVOS NEGATIVOS
019100           IF WKS-ACTIVOS-SOCIO (1) < 0
019200              MOVE 0 TO WKS-ACTIVOS-SOCIO (1)
019300           END-IF
019400
019500      *    ARRASTRA LA RECURSION DEL ANO 2 AL ANO 5
019600           PERFORM 2110-ACTIVA-SOCIOS-ANIO
019700              THRU 2110-ACTIVA-SOCIOS-ANIO-E
019800              VARYING WKS-ANIO FROM 2 BY 1 UNTIL WKS-ANIO > 5.
019900       2100-CALCULA-ACTIVOS-SOCIO-E.
020000           EXIT.
020100
020200      ******************************************************************
020300      *    UN ANO DE LA RECURSION DE SOCIOS ACTIVOS (REGLA B3)         *
020400      *------------------------------------------------------------*
020500      *    EJECUTADA POR 2100 UNA VEZ POR CADA ANO DE 2 A 5, CON    *
020600      *    WKS-ANIO YA POSICIONADO POR LA PERFORM VARYING.  TOMA EL *
020700      *    SALDO DE ACTIVOS DEL ANO ANTERIOR (WKS-ANIO-ANT), LE     *
020800      *    QUITA LA DESERCION DE ESTE ANO Y LE SUMA LOS SOCIOS QUE  *
020900      *    SE FIRMARON EL ANO PASADO Y YA SE CONVIRTIERON EN ACTIVOS*
021000      ******************************************************************
021100       2110-ACTIVA-SOCIOS-ANIO SECTION.
021200      *    WKS-ANIO-ANT APUNTA AL RENGLON DEL ANO QUE YA SE RESOLVIO
021300           COMPUTE WKS-ANIO-ANT = WKS-ANIO - 1
021400      *    ACTIVOS(Y) = ACTIVOS(Y-1) X (1-DESERCION) + FIRMADOS(Y-1) X
021500      *    CONVERSION
021600           COMPUTE WKS-ACTIVOS-SOCIO (WKS-ANIO) ROUNDED =
021700                 WKS-ACTIVOS-SOCIO (WKS-ANIO-ANT) *
021800                 (1 - LK-SG-TASA-DESERCION (2 WKS-ANIO))
021900               + LK-SG-CLIENTES (2 WKS-ANIO-ANT) *
022000                 LK-SG-TASA-CONVERSION (2 WKS-ANIO)
022100      *    PISO EN CERO, NUNCA SE REPORTAN SOCIOS ACTIVOS NEGATIVOS
022200           IF WKS-ACTIVOS-SOCIO (WKS-ANIO) < 0
022300              MOVE 0 TO WKS-ACTIVOS-SOCIO (WKS-ANIO)
022400           END-IF.
022500       2110-ACTIVA-SOCIOS-ANIO-E.
022600           EXIT.
022700
022800      ******************************************************************
022900      *    C A L C U L O   D E   U N   A N O   D E L   P L A N         *
023000      *------------------------------------------------------------*
023100      *    ESTA SECCION ES LA COLUMNA VERTEBRAL DEL MOTOR: POR CADA *
023200      *    UNO DE LOS 5 ANOS DEL PLAN (WKS-ANIO YA POSICIONADO POR  *
023300      *    LA PERFORM VARYING DE 0000-MOTOR-PRINCIPAL) EJECUTA LAS  *
023400      *    NUEVE REGLAS DE NEGOCIO B1 A B9 EN ESTRICTO ORDEN, YA    *
023500      *    QUE CADA UNA DEPENDE DE RESULTADOS INTERMEDIOS DE LA     *
023600      *    ANTERIOR (P.EJ. B3 INGRESO NECESITA B1 PRECIO Y B2       *
023700      *    UNIDADES, B9 FLUJO DE CAJA NECESITA B7/B8 GASTO E        *
023800      *    IMPUESTO).  NO SE DEBE ALTERAR EL ORDEN DE LAS PERFORM   *
023900      ******************************************************************
024000       2200-CALCULA-ANIO SECTION.
024100      *    B1 - PRECIO POR KG DE CADA SEGMENTO
024200           PERFORM 2210-CALCULA-PRECIOS
024300              THRU 2210-CALCULA-PRECIOS-E
024400
024500      *    B2 - VOLUMEN (KG) VENDIDO POR SEGMENTO
024600           PERFORM 2220-CALCULA-UNIDADES
024700              THRU 2220-CALCULA-UNIDADES-E
024800
024900      *    B3 - INGRESO POR SEGMENTO Y TOTAL DEL ANO
025000           PERFORM 2230-CALCULA-INGRESOS
025100              THRU 2230-CALCULA-INGRESOS-E
025200
025300      *    B4 - COSTO DE VENTAS Y UTILIDAD BRUTA
025400           PERFORM 2240-CALCULA-COSTO-VENTAS
025500              THRU 2240-CALCULA-COSTO-VENTAS-E
025600
025700      *    B5 - VARIACION DEL CAPITAL DE TRABAJO NETO
025800           PERFORM 2250-CALCULA-CAPITAL-TRABAJO
025900              THRU 2250-CALCULA-CAPITAL-TRABAJO-E
026000
026100      *    B6 - DEPRECIACION EN LINEA RECTA DEL CAPEX ACUMULADO
026200           PERFORM 2260-CALCULA-DEPRECIACION
026300              THRU 2260-CALCULA-DEPRECIACION-E
026400
026500      *    B7 - GASTO FIJO MAS GASTO CONTINGENTE, TOPADO POR ANO
026600           PERFORM 2270-CALCULA-GASTO-CONTINGENTE
026700              THRU 2270-CALCULA-GASTO-CONTINGENTE-E
026800
026900      *    B8 - EBIT E IMPUESTO DEL ANO
027000           PERFORM 2280-CALCULA-EBITDA-IMPUESTO
027100              THRU 2280-CALCULA-EBITDA-IMPUESTO-E
027200
027300      *    B9 - FLUJO DE CAJA LIBRE Y SALDO FINAL DE CAJA
027400           PERFORM 2290-CALCULA-CAJA-FLUJO
027500              THRU 2290-CALCULA-CAJA-FLUJO-E.
027600
027700       2200-CALCULA-ANIO-E.
027800           EXIT.
027900
028000      ******************************************************************
028100      *    REGLA B1 - PRECIO POR KG DE CADA SEGMENTO, PISO EN CERO     *
028200      *------------------------------------------------------------*
028300      *    EL PRECIO DE CADA SEGMENTO (1=DIRECTO 2=SOCIO 3=CAMA) ES *
028400      *    EL PRECIO BASE DEL SUPUESTO MAS UN PREMIO QUE SOLO SE    *
028500      *    APLICA EN LA PROPORCION DE CLIENTES QUE ACEPTAN EL       *
028600      *    PAQUETE CON VALOR AGREGADO (FACTOR-DISPONE).  SI EL      *
028700      *    RESULTADO QUEDA NEGATIVO (SUPUESTO MAL CARGADO, PREMIO   *
028800      *    NEGATIVO MUY GRANDE) SE DEJA EN CERO, NUNCA SE COBRA     *
028900      *    PRECIO NEGATIVO                                          *
029000      ******************************************************************
029100       2210-CALCULA-PRECIOS SECTION.
029200
029300      *    SEGMENTO 1 - VENTA DIRECTA
029400           COMPUTE WKS-PRECIO-DIRECTO ROUNDED =
029500                   LK-SG-PRECIO-BASE (1 WKS-ANIO) +
029600                   LK-SG-PREMIO-PRECIO (1 WKS-ANIO) *
029700                   LK-SG-FACTOR-DISPONE (1 WKS-ANIO)
029800           IF WKS-PRECIO-DIRECTO < 0
029900              MOVE 0 TO WKS-PRECIO-DIRECTO
030000           END-IF
030100
030200      *    SEGMENTO 2 - VENTA VIA SOCIOS
030300           COMPUTE WKS-PRECIO-SOCIO ROUNDED =
030400                   LK-SG-PRECIO-BASE (2 WKS-ANIO) +
030500                   LK-SG-PREMIO-PRECIO (2 WKS-ANIO) *
030600                   LK-SG-FACTOR-DISPONE (2 WKS-ANIO)
030700           IF WKS-PRECIO-SOCIO < 0
030800              MOVE 0 TO WKS-PRECIO-SOCIO
030900           END-IF
031000
031100      *    SEGMENTO 3 - VENTA DE CAMA (SUBPRODUCTO)
031200           COMPUTE WKS-PRECIO-CAMA ROUNDED =
031300                   LK-SG-PRECIO-BASE (3 WKS-ANIO) +
031400                   LK-SG-PREMIO-PRECIO (3 WKS-ANIO) *
031500                   LK-SG-FACTOR-DISPONE (3 WKS-ANIO)
031600           IF WKS-PRECIO-CAMA < 0
031700              MOVE 0 TO WKS-PRECIO-CAMA
031800           END-IF.
031900       2210-CALCULA-PRECIOS-E.
032000           EXIT.
032100
032200      ******************************************************************
032300      *    REGLA B2 - VOLUMEN (KG) DE CADA SEGMENTO                    *
032400      *------------------------------------------------------------*
032500      *    EL VOLUMEN EN KG SE ARMA DE ABAJO HACIA ARRIBA: NUMERO   *
032600      *    DE CLIENTES (O DE SOCIOS ACTIVOS EN EL SEGMENTO 2) POR   *
032700      *    ANIMALES QUE MANEJA CADA UNO, POR EL CONSUMO DE ALIMENTO *
032800      *    (O DE CAMA, SEGMENTO 3) POR ANIMAL, AJUSTADO POR LA TASA *
032900      *    DE INCLUSION (QUE TAN COMPLETO ES EL PAQUETE QUE COMPRA) *
033000      ******************************************************************
033100       2220-CALCULA-UNIDADES SECTION.
033200      *    SEGMENTO 1 - DIRECTO: CLIENTES PROPIOS DE LA EMPRESA
033300           COMPUTE WKS-UNIDADES-DIRECTO ROUNDED =
033400                   LK-SG-CLIENTES (1 WKS-ANIO) *
033500                   LK-SG-ANIMALES-X-CLI (1 WKS-ANIO) *
033600                   LK-ALIM-X-ANIMAL *
033700                   LK-SG-TASA-INCLUSION (1 WKS-ANIO)
033800
033900      *    SEGMENTO 2 - SOCIO: USA EL SALDO DE ACTIVOS DE LA REGLA B3,
034000      *    NO EL NUMERO DE CLIENTES FIRMADOS
034100           COMPUTE WKS-UNIDADES-SOCIO ROUNDED =
034200                   WKS-ACTIVOS-SOCIO (WKS-ANIO) *
034300                   LK-SG-ANIMALES-X-CLI (2 WKS-ANIO) *
034400                   LK-ALIM-X-ANIMAL *
034500                   LK-SG-TASA-INCLUSION (2 WKS-ANIO)
034600
034700      *    SEGMENTO 3 - CAMA: USA EL CONSUMO DE CAMA, NO DE ALIMENTO
034800           COMPUTE WKS-UNIDADES-CAMA ROUNDED =
034900                   LK-SG-CLIENTES (3 WKS-ANIO) *
035000                   LK-SG-ANIMALES-X-CLI (3 WKS-ANIO) *
035100                   LK-CAMA-X-ANIMAL *
035200                   LK-SG-TASA-INCLUSION (3 WKS-ANIO).
035300       2220-CALCULA-UNIDADES-E.
035400           EXIT.
035500
035600      ******************************************************************
035700      *    REGLA B3 - INGRESO POR SEGMENTO Y TOTAL                     *
035800      *------------------------------------------------------------*
035900      *    EL INGRESO DE CADA SEGMENTO TIENE DOS COMPONENTES: VENTA *
036000      *    POR VOLUMEN (KG POR PRECIO) MAS LA CUOTA ANUAL FIJA QUE  *
036100      *    SE COBRA POR CLIENTE (O POR SOCIO ACTIVO).  EL INGRESO   *
036200      *    TOTAL DEL ANO ES LA SUMA DE LOS TRES SEGMENTOS           *
036300      ******************************************************************
036400       2230-CALCULA-INGRESOS SECTION.
036500      *    INGRESO DIRECTO = VOLUMEN X PRECIO + CLIENTES X CUOTA ANUAL
036600           COMPUTE LK-RS-INGRESO-DIRECTO (WKS-ANIO) ROUNDED =
036700                   WKS-UNIDADES-DIRECTO * WKS-PRECIO-DIRECTO +
036800                   LK-SG-CLIENTES (1 WKS-ANIO) * LK-SG-CUOTA-ANUAL (1
036900                   WKS-ANIO)
037000
037100      *    INGRESO SOCIO = VOLUMEN X PRECIO + SOCIOS ACTIVOS X CUOTA
037200           COMPUTE LK-RS-INGRESO-SOCIO (WKS-ANIO) ROUNDED =
037300                   WKS-UNIDADES-SOCIO * WKS-PRECIO-SOCIO +
037400                   WKS-ACTIVOS-SOCIO (WKS-ANIO) * LK-SG-CUOTA-ANUAL (2
037500                   WKS-ANIO)
037600
037700      *    INGRESO CAMA = VOLUMEN X PRECIO + CLIENTES X CUOTA ANUAL
037800           COMPUTE LK-RS-INGRESO-CAMA (WKS-ANIO) ROUNDED =
037900                   WKS-UNIDADES-CAMA * WKS-PRECIO-CAMA +
038000                   LK-SG-CLIENTES (3 WKS-ANIO) * LK-SG-CUOTA-ANUAL (3
038100                   WKS-ANIO)
038200
038300      *    INGRESO TOTAL DEL ANO, USADO EN TODOS LOS REPORTES Y RADAR
038400           COMPUTE LK-RS-INGRESO-TOTAL (WKS-ANIO) =
038500                   LK-RS-INGRESO-DIRECTO (WKS-ANIO) +
038600                   LK-RS-INGRESO-SOCIO   (WKS-ANIO) +
038700                   LK-RS-INGRESO-CAMA    (WKS-ANIO).
038800       2230-CALCULA-INGRESOS-E.
038900           EXIT.
039000
039100      ******************************************************************
039200      *    REGLA B4 - COSTO DE VENTAS Y UTILIDAD BRUTA                 *
039300      *------------------------------------------------------------*
039400      *    EL COSTO UNITARIO BASE VIENE DEL CALCULO DE FORMULA (BOM,  *
039500      *    CARGADO POR REPLAN1 EN LA SECCION 1600 Y YA RECIBIDO EN    *
039600      *    LK-COSTO-UNIT-AVICOLA-BASE/LK-COSTO-UNIT-CAMA-BASE) Y SE   *
039700      *    AJUSTA AQUI POR EL FACTOR DE INFLACION DE INSUMOS DEL ANO. *
039800      *    DIRECTO Y SOCIO COMPARTEN EL MISMO COSTO UNITARIO AVICOLA  *
039900      *    (AMBOS VENDEN EL MISMO PRODUCTO, SOLO CAMBIA EL CANAL)     *
040000      ******************************************************************
040100       2240-CALCULA-COSTO-VENTAS SECTION.
040200      *    COSTO UNITARIO DE ESTE ANO = COSTO BASE X FACTOR DE COSTO
040300           COMPUTE WKS-COSTO-UNIT-AVICOLA ROUNDED =
040400                   LK-COSTO-UNIT-AVICOLA-BASE *
040500                   LK-GB-FACTOR-COSTO-UNIT (WKS-ANIO)
040600           COMPUTE WKS-COSTO-UNIT-CAMA ROUNDED =
040700                   LK-COSTO-UNIT-CAMA-BASE *
040800                   LK-GB-FACTOR-COSTO-UNIT (WKS-ANIO)
040900
041000      *    COSTO DE VENTAS = VOLUMEN TOTAL AVICOLA (DIRECTO+SOCIO) X
041100      *    COSTO UNITARIO AVICOLA, MAS VOLUMEN DE CAMA X SU COSTO
041200           COMPUTE LK-RS-COSTO-VENTAS (WKS-ANIO) ROUNDED =
041300                   (WKS-UNIDADES-DIRECTO + WKS-UNIDADES-SOCIO) *
041400                   WKS-COSTO-UNIT-AVICOLA +
041500                   WKS-UNIDADES-CAMA * WKS-COSTO-UNIT-CAMA
041600
041700      *    UTILIDAD BRUTA = INGRESO TOTAL MENOS COSTO DE VENTAS
041800           COMPUTE LK-RS-UTILIDAD-BRUTA (WKS-ANIO) =
041900                   LK-RS-INGRESO-TOTAL (WKS-ANIO) -
042000                   LK-RS-COSTO-VENTAS  (WKS-ANIO)
042100
042200      *    MARGEN BRUTO EN PORCENTAJE, EVITA DIVISION ENTRE CERO
042300           IF LK-RS-INGRESO-TOTAL (WKS-ANIO) = 0
042400              MOVE 0 TO LK-RS-PCT-MARGEN-BRUTO (WKS-ANIO)
042500           ELSE
042600              COMPUTE LK-RS-PCT-MARGEN-BRUTO (WKS-ANIO) ROUNDED =
042700                      LK-RS-UTILIDAD-BRUTA (WKS-ANIO) /
042800                      LK-RS-INGRESO-TOTAL  (WKS-ANIO) * 100
042900           END-IF.
043000       2240-CALCULA-COSTO-VENTAS-E.
043100           EXIT.
043200
043300      ******************************************************************
043400      *    REGLA B5 - CAPITAL DE TRABAJO (CXC, INVENTARIO, CXP)        *
043500      *------------------------------------------------------------*
043600      *    EL CAPITAL DE TRABAJO NETO SE ESTIMA EN DIAS: CUENTAS     *
043700      *    POR COBRAR (UNA TASA DE DIAS DE COBRO DISTINTA POR        *
043800      *    SEGMENTO), MAS EL INVENTARIO QUE SE FINANCIA (DIAS DE     *
043900      *    INVENTARIO SOBRE EL COSTO DE VENTAS), MENOS LO QUE        *
044000      *    FINANCIAN LOS PROVEEDORES (DIAS DE PROVEEDOR SOBRE EL     *
044100      *    MISMO COSTO).  LO QUE REPORTAMOS A CAJA (B9) NO ES EL     *
044200      *    SALDO, SINO EL CAMBIO DE UN ANO A OTRO (DELTA)            *
044300      ******************************************************************
044400       2250-CALCULA-CAPITAL-TRABAJO SECTION.
044500      *    GUARDA EL SALDO DEL ANO ANTERIOR PARA PODER SACAR EL DELTA
044600           MOVE WKS-NETO-CAP-TRABAJO TO WKS-NETO-CAP-TRABAJO-ANT
044700
044800      *    CXC PONDERADAS POR SEGMENTO + INVENTARIO - CXP, EN DIAS/365
044900           COMPUTE WKS-NETO-CAP-TRABAJO ROUNDED =
045000                 ( LK-RS-INGRESO-DIRECTO (WKS-ANIO) *
045100                                     LK-SG-DIAS-COBRO (1 WKS-ANIO)
045200                 + LK-RS-INGRESO-SOCIO   (WKS-ANIO) *
045300                                     LK-SG-DIAS-COBRO (2 WKS-ANIO)
045400                 + LK-RS-INGRESO-CAMA    (WKS-ANIO) *
045500                                     LK-SG-DIAS-COBRO (3 WKS-ANIO) )
045600                                     / 365
045700                 + LK-RS-COSTO-VENTAS (WKS-ANIO) * LK-DIAS-INVENTARIO
045800                                     / 365
045900                 - LK-RS-COSTO-VENTAS (WKS-ANIO) * LK-DIAS-PROVEEDOR
046000                                     / 365
046100
046200      *    LO QUE SE REPORTA ES EL CAMBIO DEL SALDO, NO EL SALDO EN SI
046300           COMPUTE LK-RS-DELTA-CAP-TRABAJO (WKS-ANIO) =
046400                   WKS-NETO-CAP-TRABAJO - WKS-NETO-CAP-TRABAJO-ANT.
046500       2250-CALCULA-CAPITAL-TRABAJO-E.
046600           EXIT.
046700
046800      ******************************************************************
046900      *    REGLA B6 - DEPRECIACION EN LINEA RECTA, SIN PRORRATEO       *
047000      *------------------------------------------------------------*
047100      *    SE DEPRECIA CADA CLASE DE ACTIVO (1=LB 2=PL 3=VD 4=IT)    *
047200      *    CONTRA SU PROPIA TABLA DE VIDA UTIL (TABLA-VIDA-UTIL,      *
047300      *    CARGADA A NIVEL 77 DE WORKING-STORAGE).  EL METODO ES     *
047400      *    LINEA RECTA SOBRE EL CAPEX ACUMULADO A LA FECHA, SIN      *
047500      *    PRORRATEAR EL PRIMER ANO DE COMPRA (SUPUESTO DEL NEGOCIO, *
047600      *    EL ACTIVO ENTRA EN OPERACION DESDE EL PRIMER DIA DEL ANO) *
047700      ******************************************************************
047800       2260-CALCULA-DEPRECIACION SECTION.
047900      *    ACUMULA EL CAPEX DE ESTE ANO A CADA CLASE DE ACTIVO
048000           ADD  LK-CX-CLASE (1 WKS-ANIO) TO WKS-CAPEX-ACUM-LB
048100           ADD  LK-CX-CLASE (2 WKS-ANIO) TO WKS-CAPEX-ACUM-PL
048200           ADD  LK-CX-CLASE (3 WKS-ANIO) TO WKS-CAPEX-ACUM-VD
048300           ADD  LK-CX-CLASE (4 WKS-ANIO) TO WKS-CAPEX-ACUM-IT
048400
048500      *    CAPEX TOTAL DEL ANO, SE USA MAS ADELANTE EN LA REGLA B7
048600           COMPUTE WKS-CAPEX-TOTAL-ANIO =
048700                   LK-CX-CLASE (1 WKS-ANIO) + LK-CX-CLASE (2 WKS-ANIO)
048800                 + LK-CX-CLASE (3 WKS-ANIO) + LK-CX-CLASE (4 WKS-ANIO)
048900
049000      *    DEPRECIACION = CAPEX ACUMULADO / VIDA UTIL, POR CADA CLASE
049100           COMPUTE LK-RS-DEPRECIACION (WKS-ANIO) ROUNDED =
049200                   WKS-CAPEX-ACUM-LB / WKS-VIDA-UTIL (1) +
049300                   WKS-CAPEX-ACUM-PL / WKS-VIDA-UTIL (2) +
049400                   WKS-CAPEX-ACUM-VD / WKS-VIDA-UTIL (3) +
049500                   WKS-CAPEX-ACUM-IT / WKS-VIDA-UTIL (4).
049600       2260-CALCULA-DEPRECIACION-E.
049700           EXIT.
049800
049900      ******************************************************************
050000      *    REGLA B7 - GASTO FIJO MAS CONTINGENTE, TOPADO POR ANO       *
050100      *------------------------------------------------------------*
050200      *    EL GASTO CONTINGENTE ES LA PARTE DISCRECIONAL DEL GASTO   *
050300      *    OPERATIVO: LA EMPRESA SOLO GASTA DE MAS SI LE SOBRA CAJA  *
050400      *    DESPUES DE CUBRIR EL GASTO FIJO, EL CAPITAL DE TRABAJO,   *
050500      *    EL CAPEX DEL ANO Y EL COLCHON MINIMO DE CAJA (RPM-COLCHON)*
050600      *    QUE EL CONSEJO EXIGE MANTENER.  EL RESULTADO SE TOPA POR  *
050700      *    EL PRESUPUESTO MAXIMO DE CONTINGENCIA DEL ANO (GLOBALES)  *
050800      ******************************************************************
050900       2270-CALCULA-GASTO-CONTINGENTE SECTION.
051000      *    GASTO FIJO YA VIENE SUMADO POR ANO DESDE REPLAN1 (U1.3)
051100           MOVE LK-GF-ANIO (WKS-ANIO) TO WKS-GASTO-FIJO-ANIO
051200
051300      *    CAPITAL QUE ENTRA ESTE ANO (SEMILLA + PRE + SERIE)
051400           COMPUTE WKS-ENTRADA-EQUITY =
051500                   LK-GB-CAPITAL-SEMILLA (WKS-ANIO) +
051600                   LK-GB-CAPITAL-PRE     (WKS-ANIO) +
051700                   LK-GB-CAPITAL-SERIE   (WKS-ANIO)
051800
051900      *    CAJA DISPONIBLE PARA GASTO DISCRECIONAL DESPUES DE CUBRIR
052000      *    OPERACION, CAPITAL DE TRABAJO, CAPEX Y EL COLCHON MINIMO
052100           COMPUTE WKS-GASTO-CONTINGENTE =
052200                   WKS-CAJA-INICIAL + WKS-ENTRADA-EQUITY
052300                 + LK-RS-UTILIDAD-BRUTA (WKS-ANIO)
052400                 - WKS-GASTO-FIJO-ANIO
052500                 - LK-RS-DELTA-CAP-TRABAJO (WKS-ANIO)
052600                 - WKS-CAPEX-TOTAL-ANIO
052700                 - LK-COLCHON-CAJA
052800
052900      *    NUNCA SE PERMITE GASTO CONTINGENTE NEGATIVO
053000           IF WKS-GASTO-CONTINGENTE < 0
053100              MOVE 0 TO WKS-GASTO-CONTINGENTE
053200           END-IF
053300
053400      *    TOPE SUPERIOR: EL PRESUPUESTO MAXIMO DE CONTINGENCIA DEL ANO
053500           IF WKS-GASTO-CONTINGENTE > LK-GB-TOPE-CONTINGENCIA (WKS-ANIO)
053600              MOVE LK-GB-TOPE-CONTINGENCIA (WKS-ANIO)
053700                                        TO WKS-GASTO-CONTINGENTE
053800           END-IF
053900
054000      *    GASTO OPERATIVO TOTAL = FIJO + CONTINGENTE YA TOPADO
054100           COMPUTE LK-RS-GASTO-OPER-TOTAL (WKS-ANIO) =
054200                   WKS-GASTO-FIJO-ANIO + WKS-GASTO-CONTINGENTE
054300
054400      *    EBITDA = UTILIDAD BRUTA MENOS GASTO OPERATIVO TOTAL
054500           COMPUTE LK-RS-EBITDA (WKS-ANIO) =
054600                   LK-RS-UTILIDAD-BRUTA (WKS-ANIO) -
054700                   LK-RS-GASTO-OPER-TOTAL (WKS-ANIO)
054800
054900      *    MARGEN EBITDA EN PORCENTAJE, EVITA DIVISION ENTRE CERO
055000           IF LK-RS-INGRESO-TOTAL (WKS-ANIO) = 0
055100              MOVE 0 TO LK-RS-PCT-MARGEN-EBITDA (WKS-ANIO)
055200           ELSE
055300              COMPUTE LK-RS-PCT-MARGEN-EBITDA (WKS-ANIO) ROUNDED =
055400                      LK-RS-EBITDA (WKS-ANIO) /
055500                      LK-RS-INGRESO-TOTAL (WKS-ANIO) * 100
055600           END-IF.
055700       2270-CALCULA-GASTO-CONTINGENTE-E.
055800           EXIT.
055900
056000      ******************************************************************
056100      *    REGLA B8 - EBIT E IMPUESTOS (SIGNO NEGATIVO O CERO)         *
056200      *------------------------------------------------------------*
056300      *    EL IMPUESTO SOLO SE CAUSA SOBRE UTILIDAD ANTES DE         *
056400      *    IMPUESTOS (EBIT) POSITIVA; NO HAY DEVOLUCION DE IMPUESTO  *
056500      *    SOBRE PERDIDA EN ESTE MODELO, ASI QUE CON EBIT NEGATIVO O *
056600      *    CERO EL IMPUESTO SE DEJA EN CERO.  SE GUARDA CON SIGNO    *
056700      *    NEGATIVO PORQUE ASI SE SUMA DIRECTO AL FLUJO EN B9        *
056800      ******************************************************************
056900       2280-CALCULA-EBITDA-IMPUESTO SECTION.
057000      *    EBIT = EBITDA MENOS LA DEPRECIACION DEL ANO
057100           COMPUTE WKS-EBIT = LK-RS-EBITDA (WKS-ANIO) -
057200                               LK-RS-DEPRECIACION (WKS-ANIO)
057300
057400      *    IMPUESTO = EBIT X TASA, CON SIGNO NEGATIVO; SIN UTILIDAD, CERO
057500           IF WKS-EBIT > 0
057600              COMPUTE LK-RS-IMPUESTOS (WKS-ANIO) ROUNDED =
057700                      0 - (WKS-EBIT * LK-TASA-IMPUESTO)
057800           ELSE
057900              MOVE 0 TO LK-RS-IMPUESTOS (WKS-ANIO)
058000           END-IF.
058100       2280-CALCULA-EBITDA-IMPUESTO-E.
058200           EXIT.
058300
058400      ******************************************************************
058500      *    REGLA B9 - FLUJO DE CAJA LIBRE Y SALDO FINAL DE CAJA        *
058600      *------------------------------------------------------------*
058700      *    EL FLUJO LIBRE (PARA EFECTOS DE VALORACION, REGLA B10) NO *
058800      *    INCLUYE LA ENTRADA DE CAPITAL DEL ANO, PERO EL SALDO DE   *
058900      *    CAJA QUE SE ARRASTRA DE UN ANO A OTRO SI LA INCLUYE - SON *
059000      *    DOS CIFRAS DISTINTAS QUE SE CALCULAN CON LA MISMA FORMULA *
059100      *    BASE MAS/MENOS LA ENTRADA DE EQUITY.  AL FINAL EL SALDO   *
059200      *    DE ESTE ANO QUEDA COMO CAJA INICIAL DEL SIGUIENTE         *
059300      ******************************************************************
059400       2290-CALCULA-CAJA-FLUJO SECTION.
059500      *    PUBLICA EL CAPEX DEL ANO EN EL AREA DE RESULTADO
059600           MOVE WKS-CAPEX-TOTAL-ANIO TO LK-RS-CAPEX-TOTAL (WKS-ANIO)
059700
059800      *    FLUJO LIBRE = EBITDA + IMPUESTO(NEG) - DELTA CAP.TRABAJO -
059900      *    CAPEX
060000           COMPUTE LK-RS-FLUJO-LIBRE (WKS-ANIO) =
060100                   LK-RS-EBITDA (WKS-ANIO) + LK-RS-IMPUESTOS (WKS-ANIO)
060200                 - LK-RS-DELTA-CAP-TRABAJO (WKS-ANIO)
060300                 - LK-RS-CAPEX-TOTAL (WKS-ANIO)
060400
060500      *    SALDO DE CAJA FINAL = CAJA INICIAL + EQUITY + FLUJO LIBRE
060600           COMPUTE LK-RS-CAJA-FINAL (WKS-ANIO) =
060700                   WKS-CAJA-INICIAL + WKS-ENTRADA-EQUITY +
060800                   LK-RS-EBITDA (WKS-ANIO) + LK-RS-IMPUESTOS (WKS-ANIO)
060900                 - LK-RS-DELTA-CAP-TRABAJO (WKS-ANIO)
061000                 - LK-RS-CAPEX-TOTAL (WKS-ANIO)
061100
061200      *    EL SALDO DE ESTE ANO ES LA CAJA INICIAL DEL ANO SIGUIENTE
061300           MOVE LK-RS-CAJA-FINAL (WKS-ANIO) TO WKS-CAJA-INICIAL.
061400       2290-CALCULA-CAJA-FLUJO-E.
061500           EXIT.
061600
061700      ******************************************************************
061800      *    REGLA B10 - VALORACION POR FLUJO DESCONTADO (DCF/GORDON)    *
061900      *------------------------------------------------------------*
062000      *    VALOR DE EMPRESA = VALOR PRESENTE DE LOS 5 FLUJOS LIBRES  *
062100      *    EXPLICITOS MAS EL VALOR PRESENTE DEL VALOR TERMINAL (LA   *
062200      *    PERPETUIDAD A PARTIR DEL ANO 6, CON LA FORMULA DE CRECI-  *
062300      *    MIENTO CONSTANTE DE GORDON).  SI LA TASA DE DESCUENTO O   *
062400      *    LA TASA DE CRECIMIENTO TERMINAL NO SE CARGARON (CERO) SE  *
062500      *    USA UN DEFAULT RAZONABLE DEL DEPARTAMENTO DE FINANZAS     *
062600      ******************************************************************
062700       2800-CALCULA-VALORACION SECTION.
062800      *    TASA DE DESCUENTO EFECTIVA, 25% POR DEFAULT SI NO SE CARGO
062900           IF LK-TASA-DESCUENTO = 0
063000              MOVE 0.250000 TO WKS-TASA-DESC-EFECTIVA
063100           ELSE
063200              MOVE LK-TASA-DESCUENTO TO WKS-TASA-DESC-EFECTIVA
063300           END-IF
063400
063500      *    TASA DE CRECIMIENTO TERMINAL, 3% POR DEFAULT SI NO SE CARGO
063600           IF LK-CRECIM-TERMINAL = 0
063700              MOVE 0.030000 TO WKS-TASA-CRECIM-EFECTIVA
063800           ELSE
063900              MOVE LK-CRECIM-TERMINAL TO WKS-TASA-CRECIM-EFECTIVA
064000           END-IF
064100
064200      *    BASE DEL FACTOR DE DESCUENTO COMPUESTO, (1+TASA)
064300           COMPUTE WKS-BASE-UNO-MAS-TASA = 1 + WKS-TASA-DESC-EFECTIVA
064400
064500           MOVE 0 TO LK-VALOR-PRESENTE-FLUJOS
064600
064700      *    TRAE A VALOR PRESENTE CADA UNO DE LOS 5 FLUJOS LIBRES
064800           PERFORM 2810-ACUMULA-VALOR-PRESENTE
064900              THRU 2810-ACUMULA-VALOR-PRESENTE-E
065000              VARYING WKS-ANIO FROM 1 BY 1 UNTIL WKS-ANIO > 5
065100
065200      *    VALOR TERMINAL (GORDON): FLUJO DEL ANO 5 X (1+G) / (TASA-G)
065300           COMPUTE LK-VALOR-TERMINAL ROUNDED =
065400                   LK-RS-FLUJO-LIBRE (5) *
065500                   (1 + WKS-TASA-CRECIM-EFECTIVA) /
065600                   (WKS-TASA-DESC-EFECTIVA - WKS-TASA-CRECIM-EFECTIVA)
065700
065800      *    EL VALOR TERMINAL SE DESCUENTA CON EL MISMO FACTOR DEL ANO 5
065900           COMPUTE LK-VALOR-PRESENTE-TERMINAL ROUNDED =
066000                   LK-VALOR-TERMINAL / WKS-FACTOR-DESCUENTO
066100
066200      *    VALOR DE EMPRESA = VP DE LOS FLUJOS + VP DEL VALOR TERMINAL
066300           COMPUTE LK-VALOR-EMPRESA =
066400                   LK-VALOR-PRESENTE-FLUJOS + LK-VALOR-PRESENTE-TERMINAL.
066500       2800-CALCULA-VALORACION-E.
066600           EXIT.
066700
066800      ******************************************************************
066900      *    DESCUENTA UN ANO DE FLUJO LIBRE A VALOR PRESENTE            *
067000      *------------------------------------------------------------*
067100      *    EJECUTADA UNA VEZ POR CADA UNO DE LOS 5 ANOS DEL PLAN.    *
067200      *    EL FACTOR DE DESCUENTO ES (1+TASA) ELEVADO AL ANO, Y SE   *
067300      *    DEJA EN WKS-FACTOR-DESCUENTO PORQUE 2800 LO REUTILIZA      *
067400      *    DESPUES DEL LOOP PARA DESCONTAR EL VALOR TERMINAL CON EL   *
067500      *    MISMO FACTOR DEL ULTIMO ANO (5)                            *
067600      ******************************************************************
067700       2810-ACUMULA-VALOR-PRESENTE SECTION.
067800      *    FACTOR DE DESCUENTO DE ESTE ANO = (1+TASA) ** ANO
067900           COMPUTE WKS-FACTOR-DESCUENTO =
068000                   WKS-BASE-UNO-MAS-TASA ** WKS-ANIO
068100      *    ACUMULA EL FLUJO DE ESTE ANO YA TRAIDO A VALOR PRESENTE
068200           COMPUTE LK-VALOR-PRESENTE-FLUJOS ROUNDED =
068300                   LK-VALOR-PRESENTE-FLUJOS +
068400                   LK-RS-FLUJO-LIBRE (WKS-ANIO) / WKS-FACTOR-DESCUENTO.
068500       2810-ACUMULA-VALOR-PRESENTE-E.
068600           EXIT.
